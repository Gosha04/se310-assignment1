000100******************************************************************
000200* This program is the sub program to compute the hash for a
000300* committed block, given the ledger seed and the textual form
000400* of the block's ten transactions.
000500*
000600* Four independent running accumulators are mixed one input
000700* character at a time (seed first, then each transaction's flat
000800* text in slot order) and each accumulator is hex-encoded to a
000900* fixed 16-character lane, giving a 64-character result.  This
001000* is a deterministic checksum, not a cryptographic digest - see
001100* the shop notes in PROCESS-COMMAND for why that is all that is
001200* wanted here.
001300*
001400*-----------------------------------------------------------------
001500* CHANGE LOG
001600*-----------------------------------------------------------------
001700* 1998-03-02  RTH  TICKET LDG-014  ORIGINAL PROGRAM, SPLIT OUT OF
001800*                  PROCESS-COMMAND SO THE BLOCK-COMMIT HASH CAN
001900*                  BE UNIT TESTED ON ITS OWN.
002000* 1998-07-21  RTH  TICKET LDG-031  FOUR-LANE MIX REPLACED THE
002100*                  SINGLE-ACCUMULATOR VERSION - ONE LANE WAS
002200*                  PRODUCING TOO MANY DUPLICATE LOW-ORDER DIGITS
002300*                  ACROSS NEIGHBORING BLOCKS.
002400* 1999-01-11  DLS  TICKET LDG-040  NEGATIVE ACCUMULATOR GUARD
002500*                  ADDED BEFORE HEX ENCODING - A BINARY OVERFLOW
002600*                  COULD LEAVE THE SIGN BIT SET.
002700* 1999-11-30  DLS  TICKET LDG-058  Y2K REVIEW - NO DATE FIELDS IN
002800*                  THIS PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.
002900* 2001-05-14  MPQ  TICKET LDG-066  COMMENTED THE MIX-IN ORDER SO
003000*                  THE NEXT PERSON DOES NOT HAVE TO GUESS WHY
003100*                  SEED RUNS BEFORE TRANSACTIONS.
003200******************************************************************
003300 IDENTIFICATION              DIVISION.
003400*-----------------------------------------------------------------
003500 PROGRAM-ID.                 COMPUTE-HASH.
003600 AUTHOR.                     R T HARGROVE.
003700 INSTALLATION.               DATA PROCESSING DIVISION.
003800 DATE-WRITTEN.               MARCH 2, 1998.
003900 DATE-COMPILED.
004000 SECURITY.                   UNCLASSIFIED.
004100
004200******************************************************************
004300 ENVIRONMENT                 DIVISION.
004400*-----------------------------------------------------------------
004500 CONFIGURATION               SECTION.
004600 SOURCE-COMPUTER.            IBM-4341.
004700 OBJECT-COMPUTER.            IBM-4341.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100******************************************************************
005200 DATA                        DIVISION.
005300*-----------------------------------------------------------------
005400 WORKING-STORAGE             SECTION.
005500*-----------------------------------------------------------------
005600     COPY "LedgerRecord.cpy".
005700
005800 01  WS-HASH-WORK-AREA.
005900     05  WS-ACCUM-1                  PIC S9(18) COMP.
006000     05  WS-ACCUM-2                  PIC S9(18) COMP.
006100     05  WS-ACCUM-3                  PIC S9(18) COMP.
006200     05  WS-ACCUM-4                  PIC S9(18) COMP.
006300     05  WS-HEX-WORK                 PIC S9(18) COMP.
006400     05  WS-MULT-1                   PIC 9(02)  COMP VALUE 31.
006500     05  WS-MULT-2                   PIC 9(02)  COMP VALUE 37.
006600     05  WS-MULT-3                   PIC 9(02)  COMP VALUE 41.
006700     05  WS-MULT-4                   PIC 9(02)  COMP VALUE 43.
006800
006900 01  WS-LOOP-CONTROLS.
007000     05  WS-CHAR-INDEX               PIC 9(04)  COMP.
007100     05  WS-TXN-INDEX                PIC 9(02)  COMP.
007200     05  WS-HEX-POS                  PIC 9(02)  COMP.
007300     05  WS-HEX-REMAINDER            PIC 9(02)  COMP.
007400     05  WS-LANE-START                PIC 9(02) COMP.
007500
007600*-----------------------------------------------------------------
007700* ONE CHARACTER OF INPUT, REINTERPRETED AS A SINGLE UNSIGNED
007800* DIGIT - THE SAME "READ THE BYTE AS ITS OWN NUMERAL" TRICK THIS
007900* SHOP HAS USED SINCE THE CARD-DECK DAYS FOR CHEAP CHECKSUMS.
008000*-----------------------------------------------------------------
008100 01  WS-ONE-CHAR                     PIC X.
008200 01  WS-ONE-DIGIT REDEFINES WS-ONE-CHAR
008300                                      PIC 9.
008400
008500 01  WS-HEX-LANE-BUFFER              PIC X(16).
008600
008700*-----------------------------------------------------------------
008800 LINKAGE                     SECTION.
008900*-----------------------------------------------------------------
009000 01  CH-HASH-PARAMETERS.
009100     05  CH-SEED                     PIC X(30).
009200     05  CH-TXN-COUNT                PIC 9(02)  COMP.
009300     05  CH-TXN-TEXT OCCURS 10 TIMES PIC X(1134).
009400     05  CH-HASH-RESULT              PIC X(64).
009500
009600******************************************************************
009700 PROCEDURE                   DIVISION    USING CH-HASH-PARAMETERS.
009800*-----------------------------------------------------------------
009900* Main procedure
010000*-----------------------------------------------------------------
010100 100-COMPUTE-BLOCK-HASH.
010200     PERFORM 200-INITIALIZE-ACCUMULATORS.
010300     PERFORM 200-MIX-IN-SEED.
010400     PERFORM 200-MIX-IN-TRANSACTIONS
010500             VARYING WS-TXN-INDEX FROM 1 BY 1
010600             UNTIL WS-TXN-INDEX > CH-TXN-COUNT.
010700     PERFORM 300-FINALIZE-HASH-RESULT.
010800
010900     EXIT    PROGRAM.
011000
011100*-----------------------------------------------------------------
011200* Zero the four lane accumulators before mixing anything in.
011300*-----------------------------------------------------------------
011400 200-INITIALIZE-ACCUMULATORS.
011500     MOVE    ZERO    TO  WS-ACCUM-1  WS-ACCUM-2
011600                         WS-ACCUM-3  WS-ACCUM-4.
011700
011800*-----------------------------------------------------------------
011900* The ledger seed is mixed in ahead of the transactions so two
012000* ledgers running the identical ten transactions under two
012100* different seeds still commit to two different block hashes.
012200*-----------------------------------------------------------------
012300 200-MIX-IN-SEED.
012400     PERFORM 220-MIX-ONE-SEED-CHAR
012500             VARYING WS-CHAR-INDEX FROM 1 BY 1
012600             UNTIL WS-CHAR-INDEX > 30.
012700
012800*-----------------------------------------------------------------
012900 220-MIX-ONE-SEED-CHAR.
013000     MOVE    CH-SEED(WS-CHAR-INDEX:1)  TO  WS-ONE-CHAR.
013100     PERFORM 250-MIX-ONE-CHARACTER.
013200
013300*-----------------------------------------------------------------
013400* One pass over CH-TXN-COUNT transaction slots (PROCESS-COMMAND
013500* always passes 10, but COMPUTE-HASH does not insist on it, so
013600* LEDGER-SELFTEST can drive it with a shorter list).
013700*-----------------------------------------------------------------
013800 200-MIX-IN-TRANSACTIONS.
013900     PERFORM 230-MIX-ONE-TXN-CHAR
014000             VARYING WS-CHAR-INDEX FROM 1 BY 1
014100             UNTIL WS-CHAR-INDEX > 1134.
014200
014300*-----------------------------------------------------------------
014400 230-MIX-ONE-TXN-CHAR.
014500     MOVE    CH-TXN-TEXT(WS-TXN-INDEX)(WS-CHAR-INDEX:1)
014600                                     TO  WS-ONE-CHAR.
014700     PERFORM 250-MIX-ONE-CHARACTER.
014800
014900*-----------------------------------------------------------------
015000* Fold one input character into all four lanes.  Overflow is
015100* allowed to wrap (ON SIZE ERROR CONTINUE) - the wraparound is
015200* exactly what keeps the checksum from growing without bound.
015300*-----------------------------------------------------------------
015400 250-MIX-ONE-CHARACTER.
015500     COMPUTE WS-ACCUM-1 =
015600             WS-ACCUM-1 * WS-MULT-1 + WS-ONE-DIGIT
015700         ON SIZE ERROR
015800             CONTINUE
015900     END-COMPUTE.
016000     COMPUTE WS-ACCUM-2 =
016100             WS-ACCUM-2 * WS-MULT-2 + WS-ONE-DIGIT
016200         ON SIZE ERROR
016300             CONTINUE
016400     END-COMPUTE.
016500     COMPUTE WS-ACCUM-3 =
016600             WS-ACCUM-3 * WS-MULT-3 + WS-ONE-DIGIT
016700         ON SIZE ERROR
016800             CONTINUE
016900     END-COMPUTE.
017000     COMPUTE WS-ACCUM-4 =
017100             WS-ACCUM-4 * WS-MULT-4 + WS-ONE-DIGIT
017200         ON SIZE ERROR
017300             CONTINUE
017400     END-COMPUTE.
017500
017600*-----------------------------------------------------------------
017700* Guard against a wraparound leaving the sign bit set, then hex
017800* encode each lane into its 16-character slice of the result.
017900*-----------------------------------------------------------------
018000 300-FINALIZE-HASH-RESULT.
018100     IF      WS-ACCUM-1 < ZERO
018200             MULTIPLY -1 BY WS-ACCUM-1.
018300     IF      WS-ACCUM-2 < ZERO
018400             MULTIPLY -1 BY WS-ACCUM-2.
018500     IF      WS-ACCUM-3 < ZERO
018600             MULTIPLY -1 BY WS-ACCUM-3.
018700     IF      WS-ACCUM-4 < ZERO
018800             MULTIPLY -1 BY WS-ACCUM-4.
018900
019000     MOVE    WS-ACCUM-1      TO  WS-HEX-WORK.
019100     PERFORM 350-HEX-ENCODE-LANE.
019200     MOVE    WS-HEX-LANE-BUFFER  TO  CH-HASH-RESULT(1:16).
019300
019400     MOVE    WS-ACCUM-2      TO  WS-HEX-WORK.
019500     PERFORM 350-HEX-ENCODE-LANE.
019600     MOVE    WS-HEX-LANE-BUFFER  TO  CH-HASH-RESULT(17:16).
019700
019800     MOVE    WS-ACCUM-3      TO  WS-HEX-WORK.
019900     PERFORM 350-HEX-ENCODE-LANE.
020000     MOVE    WS-HEX-LANE-BUFFER  TO  CH-HASH-RESULT(33:16).
020100
020200     MOVE    WS-ACCUM-4      TO  WS-HEX-WORK.
020300     PERFORM 350-HEX-ENCODE-LANE.
020400     MOVE    WS-HEX-LANE-BUFFER  TO  CH-HASH-RESULT(49:16).
020500
020600*-----------------------------------------------------------------
020700* Hex encode WS-HEX-WORK, right digit first, into the 16-byte
020800* lane buffer.  LG-HEX-DIGIT comes from LedgerRecord.cpy.
020900*-----------------------------------------------------------------
021000 350-HEX-ENCODE-LANE.
021100     PERFORM 360-HEX-ENCODE-ONE-DIGIT
021200             VARYING WS-HEX-POS FROM 16 BY -1
021300             UNTIL WS-HEX-POS < 1.
021400
021500*-----------------------------------------------------------------
021600 360-HEX-ENCODE-ONE-DIGIT.
021700     DIVIDE  WS-HEX-WORK BY 16
021800             GIVING WS-HEX-WORK
021900             REMAINDER WS-HEX-REMAINDER.
022000     MOVE    LG-HEX-DIGIT(WS-HEX-REMAINDER + 1)
022100                             TO  WS-HEX-LANE-BUFFER(WS-HEX-POS:1).
022200
000100******************************************************************
000200* This program is the sub program that carries the ledger state
000300*    for one batch run and processes one command line at a time on
000400*    behalf of BATCH-LEDGER.  Because a called subprogram's
000500*    WORKING-STORAGE stays resident for the life of the run unit,
000600*    the ledger "lives" here between CALLs - no database, no
000700*    re-read of a master file each time, the way the old inventory
000800*    jobs worked.
000900*
001000* Tokenizes the incoming command line, dispatches on the first
001100* token, and hands back every DISPLAY-style line the command
001200* produced in PC-OUTPUT-LINE-TABLE for BATCH-LEDGER to WRITE.
001300* Three failure reasons (invalid command, missing arguments,
001400* account does not exist) are handed back through the raised-
001500* error switch so BATCH-LEDGER can wrap them with the command
001600* name and line number; every other failure is written out here
001700* directly.
001800*
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200* 1998-03-09  RTH  TICKET LDG-015  ORIGINAL PROGRAM.
002300* 1998-05-18  RTH  TICKET LDG-022  ADDED GET-ACCOUNT-BALANCES -
002400*                  ORIGINAL RELEASE ONLY HAD THE SINGLE-ACCOUNT
002500*                  FORM.
002600* 1998-09-02  RTH  TICKET LDG-035  BLOCK COMMIT NOW CALLS
002700*                  COMPUTE-HASH INSTEAD OF AN INLINE PARAGRAPH -
002800*                  LEDGER-SELFTEST NEEDED TO DRIVE THE HASH ON
002900*                  ITS OWN.
003000* 1999-02-25  DLS  TICKET LDG-042  VALIDATE COMMAND ADDED.
003100* 1999-11-30  DLS  TICKET LDG-058  Y2K REVIEW - NO DATE FIELDS IN
003200*                  THIS PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.
003300* 2000-06-07  MPQ  TICKET LDG-061  QUOTED-NOTE TOKENS WERE
003400*                  LOSING EMBEDDED SPACES - TOKENIZER REWRITTEN
003500*                  TO COPY QUOTED TEXT VERBATIM.
003600* 2001-08-14  MPQ  TICKET LDG-068  GET-ACCOUNT-BALANCE AND
003700*                  GET-ACCOUNT-BALANCES WERE READING THE WORKING
003800*                  UNCOMMITTED BLOCK - AUDIT FLAGGED THIS, SINCE A
003900*                  BALANCE QUOTED BEFORE A BLOCK COMMITS IS NOT
004000*                  YET PART OF THE CHAIN.  BOTH NOW READ THE
004100*                  LATEST COMMITTED BLOCK'S ACCOUNT SNAPSHOT.
004200* 2002-10-21  MPQ  TICKET LDG-071  THE "FOR COMMAND:" TEXT ON A
004300*                  RAISED FAILURE WAS THE WHOLE INPUT LINE INSTEAD
004400*                  OF JUST THE COMMAND NAME - PC-RAISED-COMMAND
004500*                  ADDED TO THE LINKAGE BLOCK.
004600******************************************************************
004700 IDENTIFICATION              DIVISION.
004800*-----------------------------------------------------------------
004900 PROGRAM-ID.                 PROCESS-COMMAND.
005000 AUTHOR.                     R T HARGROVE.
005100 INSTALLATION.               DATA PROCESSING DIVISION.
005200 DATE-WRITTEN.               MARCH 9, 1998.
005300 DATE-COMPILED.
005400 SECURITY.                   UNCLASSIFIED.
005500
005600******************************************************************
005700 ENVIRONMENT                 DIVISION.
005800*-----------------------------------------------------------------
005900 CONFIGURATION               SECTION.
006000 SOURCE-COMPUTER.            IBM-4341.
006100 OBJECT-COMPUTER.            IBM-4341.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400
006500******************************************************************
006600 DATA                        DIVISION.
006700*-----------------------------------------------------------------
006800 WORKING-STORAGE             SECTION.
006900*-----------------------------------------------------------------
007000     COPY "LedgerRecord.cpy".
007100
007200 01  SWITCHES-AND-COUNTERS.
007300     05  WS-LEDGER-INIT-SW           PIC X(01)   VALUE "N".
007400         88  WS-LEDGER-INITIALIZED             VALUE "Y".
007500     05  WS-COMMAND-FAILED-SW        PIC X(01)   VALUE "N".
007600         88  WS-COMMAND-FAILED                 VALUE "Y".
007700     05  WS-ACCOUNT-FOUND-SW         PIC X(01)   VALUE "N".
007800         88  WS-ACCOUNT-FOUND                   VALUE "Y".
007900     05  WS-BLOCK-FOUND-SW           PIC X(01)   VALUE "N".
008000         88  WS-BLOCK-FOUND                     VALUE "Y".
008100     05  WS-TXN-FOUND-SW             PIC X(01)   VALUE "N".
008200         88  WS-TXN-FOUND                       VALUE "Y".
008300     05  WS-TXN-FOUND-COMMITTED-SW   PIC X(01)   VALUE "N".
008400         88  WS-TXN-FOUND-COMMITTED             VALUE "Y".
008500     05  WS-IN-QUOTE-SW              PIC X(01)   VALUE "N".
008600         88  WS-IN-QUOTE                        VALUE "Y".
008650     05  FILLER                      PIC X(01).
008700
008800 01  WS-SUBSCRIPTS-AND-TOTALS.
008900     05  WS-TOKEN-IDX                PIC 9(02)   COMP.
009000     05  WS-CHAR-POS                 PIC 9(04)   COMP.
009100     05  WS-BLOCK-IDX                PIC 9(04)   COMP.
009200     05  WS-TXN-IDX                  PIC 9(02)   COMP.
009300     05  WS-ACCT-IDX                 PIC 9(02)   COMP.
009400     05  WS-PAYER-ACCT-IDX           PIC 9(02)   COMP.
009500     05  WS-RECVR-ACCT-IDX           PIC 9(02)   COMP.
009600     05  WS-LATEST-BLOCK-IDX         PIC 9(04)   COMP.
009700     05  WS-ARCHIVE-BLOCK-SUB        PIC 9(04)   COMP.
009800     05  WS-SEARCH-BLOCK-NUMBER      PIC 9(06)   COMP.
009900     05  WS-BALANCE-TOTAL            PIC S9(11)  COMP.
010000     05  WS-FEE-TOTAL                PIC S9(11)  COMP.
010100     05  WS-EXPECTED-TOTAL           PIC S9(11)  COMP
010200                                      VALUE 2147483647.
010300     05  WS-REQUIRED-FUNDS           PIC S9(11)  COMP.
010350     05  FILLER                      PIC X(01).
010400
010500*-----------------------------------------------------------------
010600* THE COMMAND LINE AS HANDED OVER BY BATCH-LEDGER, PLUS A
010700* CHARACTER-TABLE REDEFINES OF THE SAME BYTES SO THE TOKENIZER
010800* CAN STEP ACROSS IT ONE POSITION AT A TIME.
010900*-----------------------------------------------------------------
011000 01  WS-COMMAND-LINE-COPY            PIC X(256).
011100 01  WS-COMMAND-LINE-CHARS REDEFINES WS-COMMAND-LINE-COPY.
011200     05  WS-CL-CHAR                  PIC X   OCCURS 256 TIMES.
011300
011400 01  WS-QUOTE-CHAR                   PIC X       VALUE '"'.
011500
011600 01  WS-TOKEN-TABLE.
011700     05  WS-TOKEN-COUNT               PIC 9(02)  COMP.
011800     05  WS-TOKEN-ENTRY OCCURS 20 TIMES.
011900         10  WS-TOKEN-TEXT            PIC X(256).
012000         10  WS-TOKEN-SIZE             PIC 9(03) COMP.
012050     05  FILLER                       PIC X(01).
012100
012200 01  WS-CURRENT-COMMAND               PIC X(30).
012300
012400*-----------------------------------------------------------------
012500* DIGIT-BY-DIGIT NUMERIC TOKEN PARSER - SAME "READ THE BYTE AS
012600* ITS OWN NUMERAL" TRICK COMPUTE-HASH USES, SO A SIGNED TOKEN
012700* SUCH AS "-500" CAN BE TURNED INTO A NUMBER WITHOUT MOVING AN
012800* ALPHANUMERIC FIELD OVER A NUMERIC ONE.
012900*-----------------------------------------------------------------
013000 01  WS-PARSE-ONE-CHAR                PIC X.
013100 01  WS-PARSE-ONE-DIGIT REDEFINES WS-PARSE-ONE-CHAR
013200                                      PIC 9.
013300 01  WS-PARSE-WORK-AREA.
013400     05  WS-PARSE-RESULT              PIC S9(11) COMP.
013500     05  WS-PARSE-TOKEN-IDX           PIC 9(02)  COMP.
013600     05  WS-PARSE-CHAR-POS            PIC 9(04)  COMP.
013700     05  WS-PARSE-START-POS           PIC 9(04)  COMP.
013800     05  WS-PARSE-NEGATIVE-SW         PIC X(01)  VALUE "N".
013900         88  WS-PARSE-IS-NEGATIVE               VALUE "Y".
013950     05  FILLER                       PIC X(01).
014000
014100*-----------------------------------------------------------------
014200* NUMBER-TO-TEXT FORMATTING FOR EMBEDDING AMOUNTS IN FREE-TEXT
014300* OUTPUT LINES - EDIT WITH A FLOATING SIGN, THEN SCAN OFF THE
014400* LEADING BLANKS THE EDIT PICTURE LEFT BEHIND.
014500*-----------------------------------------------------------------
014600 01  WS-FMT-WORK-AREA.
014700     05  WS-FMT-NUMBER-IN             PIC S9(11) COMP.
014800     05  WS-FMT-EDITED                PIC -(10)9.
014900     05  WS-FMT-NUMBER-OUT            PIC X(12).
015000     05  WS-FMT-NUMBER-LEN            PIC 9(02)  COMP.
015100     05  WS-FMT-SCAN-POS              PIC 9(02)  COMP.
015150     05  FILLER                       PIC X(01).
015200
015300 01  WS-SEARCH-AREA.
015400     05  WS-SEARCH-ADDRESS            PIC X(30).
015500     05  WS-SEARCH-TXN-ID             PIC X(30).
015550     05  FILLER                       PIC X(02).
015600
015700*-----------------------------------------------------------------
015800* ONE TRANSACTION STAGED FOR DISPLAY - GET-TRANSACTION AND
015900* GET-BLOCK BOTH FUNNEL THE TRANSACTION THEY FOUND THROUGH THIS
016000* AREA SO 580-BUILD-TRANSACTION-LINE ONLY HAS TO BE WRITTEN ONCE.
016100*-----------------------------------------------------------------
016200 01  WS-DISPLAY-TXN-AREA.
016300     05  WS-DISP-TXN-ID               PIC X(30).
016400     05  WS-DISP-TXN-AMOUNT           PIC S9(10).
016500     05  WS-DISP-TXN-FEE              PIC S9(10).
016600     05  WS-DISP-TXN-NOTE             PIC X(1024).
016700     05  WS-DISP-TXN-PAYER            PIC X(30).
016800     05  WS-DISP-TXN-RECEIVER         PIC X(30).
016850     05  FILLER                       PIC X(04).
016900
017000 01  WS-DISPLAY-FMT-AREA.
017100     05  WS-DISP-AMOUNT-TEXT          PIC X(12).
017200     05  WS-DISP-AMOUNT-LEN           PIC 9(02)  COMP.
017300     05  WS-DISP-FEE-TEXT             PIC X(12).
017400     05  WS-DISP-FEE-LEN              PIC 9(02)  COMP.
017450     05  FILLER                       PIC X(02).
017500
017600*-----------------------------------------------------------------
017700* BACKWARD SCAN TO FIND THE LAST NON-BLANK CHARACTER OF A NOTE -
017800* A NOTE IS FREE TEXT AND MAY CONTAIN EMBEDDED SPACES, SO IT
017900* CANNOT BE STRING'D WITH DELIMITED BY SPACE THE WAY AN ADDRESS
018000* TOKEN CAN.
018100*-----------------------------------------------------------------
018200 01  WS-TRIM-WORK-AREA.
018300     05  WS-TRIM-SCAN-POS             PIC 9(04)  COMP.
018400     05  WS-TRIM-LENGTH               PIC 9(04)  COMP.
018450     05  FILLER                       PIC X(02).
018500
018600*-----------------------------------------------------------------
018700* PARAMETER BLOCK PASSED TO COMPUTE-HASH - SHAPED EXACTLY LIKE
018800* CH-HASH-PARAMETERS SO THE CALL LINES UP FIELD FOR FIELD.
018900*-----------------------------------------------------------------
019000 01  WS-HASH-CALL-PARMS.
019100     05  WS-HCP-SEED                  PIC X(30).
019200     05  WS-HCP-TXN-COUNT              PIC 9(02) COMP.
019300     05  WS-HCP-TXN-TEXT OCCURS 10 TIMES
019400                                      PIC X(1134).
019500     05  WS-HCP-HASH-RESULT            PIC X(64).
019600
019700*-----------------------------------------------------------------
019800* THE COMMITTED-BLOCK TABLE.  LG-BLOCK-ENTRY (FROM THE COPYBOOK)
019900* IS USED DIRECTLY, ABOVE, AS THE ONE RESIDENT UNCOMMITTED
020000* BLOCK; ITS LAYOUT CANNOT BE COPIED A SECOND TIME TO MAKE AN
020100* OCCURS TABLE OF COMMITTED BLOCKS WITHOUT DUPLICATE 01-LEVEL
020200* NAMES, SO THE TABLE IS SPELLED OUT HERE BY HAND WITH ITS OWN
020300* WS-CB- PREFIX.  200 BLOCKS IS TEN TIMES THE LARGEST TEST
020400* SCRIPT THIS SHOP HAS RUN.
020500*-----------------------------------------------------------------
020600 01  WS-COMMITTED-BLOCK-TABLE.
020700     05  WS-COMMITTED-BLOCK-COUNT      PIC 9(04) COMP.
020800     05  WS-COMMITTED-BLOCK OCCURS 200 TIMES.
020900         10  WS-CB-NUMBER              PIC 9(06).
021000         10  WS-CB-HASH                PIC X(64).
021100         10  WS-CB-PREV-HASH           PIC X(64).
021200         10  WS-CB-TXN-COUNT           PIC 9(02)  COMP.
021300         10  WS-CB-ACCT-COUNT          PIC 9(02)  COMP.
021400         10  WS-CB-TXN OCCURS 10 TIMES.
021500             15  WS-CB-TXN-ID          PIC X(30).
021600             15  WS-CB-TXN-AMOUNT      PIC S9(10).
021700             15  WS-CB-TXN-FEE         PIC S9(10).
021800             15  WS-CB-TXN-NOTE        PIC X(1024).
021900             15  WS-CB-TXN-PAYER       PIC X(30).
022000             15  WS-CB-TXN-RECEIVER    PIC X(30).
022100         10  WS-CB-TXN-TEXT REDEFINES WS-CB-TXN
022200                                      OCCURS 10 TIMES
022300                                      PIC X(1134).
022400         10  WS-CB-ACCT OCCURS 25 TIMES.
022500             15  WS-CB-ACCT-ADDRESS    PIC X(30).
022600             15  WS-CB-ACCT-BALANCE    PIC S9(10).
022650         10  FILLER                    PIC X(10).
022700
022800 01  WS-OUTPUT-LINE-WORK              PIC X(1200).
022900
023000*-----------------------------------------------------------------
023100 LINKAGE                     SECTION.
023200*-----------------------------------------------------------------
023300 01  PC-PARAMETERS.
023400     05  PC-COMMAND-LINE              PIC X(256).
023500     05  PC-LINE-NUMBER               PIC 9(06)  COMP.
023600     05  PC-OUTPUT-LINE-COUNT         PIC 9(02)  COMP.
023700     05  PC-OUTPUT-LINE-TABLE OCCURS 60 TIMES
023800                                      PIC X(1200).
023900     05  PC-RAISED-ERROR-SW           PIC X(01).
024000         88  PC-RAISED-ERROR                    VALUE "Y".
024100     05  PC-RAISED-REASON             PIC X(60).
024200     05  PC-RAISED-COMMAND            PIC X(30).
024300
024400******************************************************************
024500 PROCEDURE                   DIVISION    USING PC-PARAMETERS.
024600*-----------------------------------------------------------------
024700* Main procedure - one call per non-blank command line.
024800*-----------------------------------------------------------------
024900 100-PROCESS-COMMAND-LINE.
025000     PERFORM 150-INITIALIZE-LEDGER-ONCE.
025100     MOVE    "N"                  TO  WS-COMMAND-FAILED-SW.
025200     MOVE    "N"                  TO  PC-RAISED-ERROR-SW.
025300     MOVE    ZERO                 TO  PC-OUTPUT-LINE-COUNT.
025400     MOVE    PC-COMMAND-LINE      TO  WS-COMMAND-LINE-COPY.
025500
025600     PERFORM 200-TOKENIZE-COMMAND-LINE.
025700     PERFORM 200-DISPATCH-COMMAND.
025800
025900     EXIT    PROGRAM.
026000
026100*-----------------------------------------------------------------
026200* The genesis state is set up the first time this subprogram is
026300* entered in the run and never again - WORKING-STORAGE already
026400* stays resident between CALLs, so no further guard is needed
026500* once WS-LEDGER-INIT-SW is turned on.
026600*-----------------------------------------------------------------
026700 150-INITIALIZE-LEDGER-ONCE.
026800     IF      WS-LEDGER-INITIALIZED
026900             NEXT SENTENCE
027000     ELSE
027100         MOVE    "Y"                  TO  WS-LEDGER-INIT-SW
027200         MOVE    ZERO                 TO  WS-COMMITTED-BLOCK-COUNT
027300         MOVE    1                    TO  LG-BLOCK-NUMBER
027400         MOVE    SPACES               TO  LG-BLOCK-HASH
027500         MOVE    SPACES               TO  LG-BLOCK-PREV-HASH
027600         MOVE    ZERO                 TO  LG-BLOCK-TXN-COUNT
027700         MOVE    1                    TO  LG-BLOCK-ACCT-COUNT
027800         MOVE    "master"             TO  LG-BACCT-ADDRESS(1)
027900         MOVE    2147483647           TO  LG-BACCT-BALANCE(1).
028000
028100*-----------------------------------------------------------------
028200* TOKENIZE - SPLIT THE COMMAND LINE ON BLANKS, EXCEPT THAT TEXT
028300* BETWEEN DOUBLE QUOTES IS COPIED VERBATIM (QUOTES STRIPPED) SO
028400* A TRANSACTION NOTE CAN CONTAIN SPACES.
028500*-----------------------------------------------------------------
028600 200-TOKENIZE-COMMAND-LINE.
028700     MOVE    ZERO                 TO  WS-TOKEN-COUNT.
028800     MOVE    1                    TO  WS-CHAR-POS.
028900     MOVE    "N"                  TO  WS-IN-QUOTE-SW.
029000     PERFORM 210-SCAN-NEXT-TOKEN
029100             UNTIL WS-CHAR-POS > 256.
029200
029300*-----------------------------------------------------------------
029400* Skip leading blanks, then collect one token into the next
029500* table slot, honoring a leading quote.
029600*-----------------------------------------------------------------
029700 210-SCAN-NEXT-TOKEN.
029800     PERFORM 215-SKIP-BLANK-CHAR
029900             UNTIL WS-CHAR-POS > 256
030000             OR    WS-CL-CHAR(WS-CHAR-POS) NOT = SPACE.
030100     IF      WS-CHAR-POS > 256
030200             NEXT SENTENCE
030300     ELSE
030400         ADD     1                    TO  WS-TOKEN-COUNT
030500         MOVE    SPACES
030600                 TO  WS-TOKEN-TEXT(WS-TOKEN-COUNT)
030700         MOVE    ZERO
030800                 TO  WS-TOKEN-SIZE(WS-TOKEN-COUNT)
030900         IF      WS-CL-CHAR(WS-CHAR-POS) = WS-QUOTE-CHAR
031000                 MOVE    "Y"              TO  WS-IN-QUOTE-SW
031100                 ADD     1                TO  WS-CHAR-POS
031200                 PERFORM 220-COPY-QUOTED-CHAR
031300                         UNTIL WS-CHAR-POS > 256
031400                         OR    NOT WS-IN-QUOTE
031500                 IF      WS-CHAR-POS <= 256
031600                         ADD     1        TO  WS-CHAR-POS
031700         ELSE
031800                 PERFORM 230-COPY-PLAIN-CHAR
031900                         UNTIL WS-CHAR-POS > 256
032000                         OR    WS-CL-CHAR(WS-CHAR-POS) = SPACE.
032100
032200*-----------------------------------------------------------------
032300 215-SKIP-BLANK-CHAR.
032400     ADD     1                    TO  WS-CHAR-POS.
032500
032600*-----------------------------------------------------------------
032700* A closing quote ends the token without being copied into it.
032800*-----------------------------------------------------------------
032900 220-COPY-QUOTED-CHAR.
033000     IF      WS-CL-CHAR(WS-CHAR-POS) = WS-QUOTE-CHAR
033100             MOVE    "N"                  TO  WS-IN-QUOTE-SW
033200     ELSE
033300         ADD     1
033400                 TO  WS-TOKEN-SIZE(WS-TOKEN-COUNT)
033500         MOVE    WS-CL-CHAR(WS-CHAR-POS)
033600                 TO  WS-TOKEN-TEXT(WS-TOKEN-COUNT)
033700                     (WS-TOKEN-SIZE(WS-TOKEN-COUNT):1).
033800     ADD     1                    TO  WS-CHAR-POS.
033900
034000*-----------------------------------------------------------------
034100 230-COPY-PLAIN-CHAR.
034200     ADD     1
034300             TO  WS-TOKEN-SIZE(WS-TOKEN-COUNT).
034400     MOVE    WS-CL-CHAR(WS-CHAR-POS)
034500             TO  WS-TOKEN-TEXT(WS-TOKEN-COUNT)
034600                 (WS-TOKEN-SIZE(WS-TOKEN-COUNT):1).
034700     ADD     1                    TO  WS-CHAR-POS.
034800
034900*-----------------------------------------------------------------
035000* DISPATCH ON THE FIRST TOKEN.  AN EMPTY LINE NEVER REACHES THIS
035100* PROGRAM (BATCH-LEDGER SKIPS BLANK/# LINES BEFORE CALLING), SO
035200* WS-TOKEN-COUNT OF ZERO IS TREATED AS AN INVALID COMMAND.  THE
035300* FIRST TOKEN IS SAVED AS THE "COMMAND NAME" BEFORE THE EVALUATE
035400* SO EVERY RAISE PARAGRAPH BELOW CAN HAND IT BACK TO BATCH-LEDGER.
035500*-----------------------------------------------------------------
035600 200-DISPATCH-COMMAND.
035700     IF      WS-TOKEN-COUNT = ZERO
035800         PERFORM 900-RAISE-INVALID-COMMAND
035900     ELSE
036000         MOVE    WS-TOKEN-TEXT(1)     TO  WS-CURRENT-COMMAND
036100         EVALUATE WS-TOKEN-TEXT(1)(1:WS-TOKEN-SIZE(1))
036200             WHEN "create-ledger"
036300                 IF WS-TOKEN-COUNT NOT = 6
036400                     PERFORM 900-RAISE-MISSING-ARGUMENTS
036500                 ELSE
036600                     PERFORM 300-CMD-CREATE-LEDGER
036700                 END-IF
036800             WHEN "create-account"
036900                 IF WS-TOKEN-COUNT NOT = 2
037000                     PERFORM 900-RAISE-MISSING-ARGUMENTS
037100                 ELSE
037200                     PERFORM 300-CMD-CREATE-ACCOUNT
037300                 END-IF
037400             WHEN "get-account-balance"
037500                 IF WS-TOKEN-COUNT NOT = 2
037600                     PERFORM 900-RAISE-MISSING-ARGUMENTS
037700                 ELSE
037800                     PERFORM 300-CMD-GET-ACCOUNT-BALANCE
037900                 END-IF
038000             WHEN "get-account-balances"
038100                 IF WS-TOKEN-COUNT NOT = 1
038200                     PERFORM 900-RAISE-MISSING-ARGUMENTS
038300                 ELSE
038400                     PERFORM 300-CMD-GET-ACCOUNT-BALANCES
038500                 END-IF
038600             WHEN "process-transaction"
038700                 IF WS-TOKEN-COUNT NOT = 12
038800                     PERFORM 900-RAISE-MISSING-ARGUMENTS
038900                 ELSE
039000                     PERFORM 300-CMD-PROCESS-TRANSACTION
039100                 END-IF
039200             WHEN "get-block"
039300                 IF WS-TOKEN-COUNT NOT = 2
039400                     PERFORM 900-RAISE-MISSING-ARGUMENTS
039500                 ELSE
039600                     PERFORM 300-CMD-GET-BLOCK
039700                 END-IF
039800             WHEN "get-transaction"
039900                 IF WS-TOKEN-COUNT NOT = 2
040000                     PERFORM 900-RAISE-MISSING-ARGUMENTS
040100                 ELSE
040200                     PERFORM 300-CMD-GET-TRANSACTION
040300                 END-IF
040400             WHEN "validate"
040500                 IF WS-TOKEN-COUNT NOT = 1
040600                     PERFORM 900-RAISE-MISSING-ARGUMENTS
040700                 ELSE
040800                     PERFORM 300-CMD-VALIDATE
040900                 END-IF
041000             WHEN OTHER
041100                 PERFORM 900-RAISE-INVALID-COMMAND
041200         END-EVALUATE.
041300
041400*-----------------------------------------------------------------
041500* create-ledger <name> description <desc> seed <seed> - the
041600* name/description/seed are kept only the first time this is
041700* seen; later calls still echo back whatever was handed in.
041800*-----------------------------------------------------------------
041900 300-CMD-CREATE-LEDGER.
042000     IF      NOT LG-LEDGER-IS-CREATED
042100         MOVE    "Y"                  TO  LG-LEDGER-CREATED-SW
042200         MOVE    WS-TOKEN-TEXT(2)(1:WS-TOKEN-SIZE(2))
042300                                      TO  LG-LEDGER-NAME
042400         MOVE    WS-TOKEN-TEXT(4)(1:WS-TOKEN-SIZE(4))
042500                                      TO  LG-LEDGER-DESCRIPTION
042600         MOVE    WS-TOKEN-TEXT(6)(1:WS-TOKEN-SIZE(6))
042700                                      TO  LG-LEDGER-SEED.
042800     STRING  "Creating Ledger: "     DELIMITED BY SIZE
042900             WS-TOKEN-TEXT(2)(1:WS-TOKEN-SIZE(2))
043000                                      DELIMITED BY SIZE
043100             " "                     DELIMITED BY SIZE
043200             WS-TOKEN-TEXT(4)(1:WS-TOKEN-SIZE(4))
043300                                      DELIMITED BY SIZE
043400             " "                     DELIMITED BY SIZE
043500             WS-TOKEN-TEXT(6)(1:WS-TOKEN-SIZE(6))
043600                                      DELIMITED BY SIZE
043700             INTO    WS-OUTPUT-LINE-WORK.
043800     PERFORM 900-APPEND-OUTPUT-LINE.
043900
044000*-----------------------------------------------------------------
044100* create-account <address> - address must not already exist in
044200* the current uncommitted block.
044300*-----------------------------------------------------------------
044400 300-CMD-CREATE-ACCOUNT.
044500     MOVE    WS-TOKEN-TEXT(2)(1:WS-TOKEN-SIZE(2))
044600                                      TO  WS-SEARCH-ADDRESS.
044700     STRING  "Creating Account: "    DELIMITED BY SIZE
044800             WS-SEARCH-ADDRESS       DELIMITED BY SPACE
044900             INTO    WS-OUTPUT-LINE-WORK.
045000     PERFORM 900-APPEND-OUTPUT-LINE.
045100     PERFORM 750-FIND-ACCOUNT-IN-UNCOMMITTED-BLOCK.
045200     IF      WS-ACCOUNT-FOUND
045300         MOVE "Failed due to: Account Already Exists"
045400                 TO  WS-OUTPUT-LINE-WORK
045500         PERFORM 900-APPEND-OUTPUT-LINE
045600     ELSE
045700         PERFORM 700-ADD-ACCOUNT-TO-BLOCK.
045800
045900*-----------------------------------------------------------------
046000* get-account-balance <address> - read against the latest
046100* COMMITTED block's account snapshot, not the working block.
046200*-----------------------------------------------------------------
046300 300-CMD-GET-ACCOUNT-BALANCE.
046400     MOVE    WS-TOKEN-TEXT(2)(1:WS-TOKEN-SIZE(2))
046500                                      TO  WS-SEARCH-ADDRESS.
046600     STRING  "Getting Balance for: " DELIMITED BY SIZE
046700             WS-SEARCH-ADDRESS       DELIMITED BY SPACE
046800             INTO    WS-OUTPUT-LINE-WORK.
046900     PERFORM 900-APPEND-OUTPUT-LINE.
047000     IF      WS-COMMITTED-BLOCK-COUNT = ZERO
047100         MOVE "Failed due to: No Block Has Been Committed"
047200                 TO  WS-OUTPUT-LINE-WORK
047300         PERFORM 900-APPEND-OUTPUT-LINE
047400     ELSE
047500         MOVE    WS-COMMITTED-BLOCK-COUNT TO  WS-LATEST-BLOCK-IDX
047600         PERFORM 540-FIND-ACCOUNT-IN-COMMITTED-BLOCK
047700         IF      NOT WS-ACCOUNT-FOUND
047800             MOVE "Failed due to: Account Does Not Exist"
047900                     TO  WS-OUTPUT-LINE-WORK
048000             PERFORM 900-APPEND-OUTPUT-LINE
048100         ELSE
048200             MOVE    WS-CB-ACCT-BALANCE(WS-LATEST-BLOCK-IDX,
048300                     WS-ACCT-IDX)     TO  WS-FMT-NUMBER-IN
048400             PERFORM 900-FORMAT-SIGNED-NUMBER
048500             STRING  "Account Balance for: "  DELIMITED BY SIZE
048600                     WS-SEARCH-ADDRESS         DELIMITED BY SPACE
048700                     " is "                    DELIMITED BY SIZE
048800                     WS-FMT-NUMBER-OUT(1:WS-FMT-NUMBER-LEN)
048900                                               DELIMITED BY SIZE
049000                     INTO    WS-OUTPUT-LINE-WORK
049100             PERFORM 900-APPEND-OUTPUT-LINE.
049200
049300*-----------------------------------------------------------------
049400* get-account-balances - one output line per account of the
049500* latest committed block, in table order.
049600*-----------------------------------------------------------------
049700 300-CMD-GET-ACCOUNT-BALANCES.
049800     MOVE    "Getting All Balances"  TO  WS-OUTPUT-LINE-WORK.
049900     PERFORM 900-APPEND-OUTPUT-LINE.
050000     IF      WS-COMMITTED-BLOCK-COUNT = ZERO
050100         MOVE "No Account Has Been Committed"
050200                 TO  WS-OUTPUT-LINE-WORK
050300         PERFORM 900-APPEND-OUTPUT-LINE
050400     ELSE
050500         MOVE    WS-COMMITTED-BLOCK-COUNT TO  WS-LATEST-BLOCK-IDX
050600         PERFORM 760-PRINT-ONE-LATEST-BALANCE
050700                 VARYING WS-ACCT-IDX FROM 1 BY 1
050800                 UNTIL WS-ACCT-IDX >
050900                         WS-CB-ACCT-COUNT(WS-LATEST-BLOCK-IDX).
051000
051100*-----------------------------------------------------------------
051200 760-PRINT-ONE-LATEST-BALANCE.
051300     MOVE    WS-CB-ACCT-BALANCE(WS-LATEST-BLOCK-IDX, WS-ACCT-IDX)
051400                                      TO  WS-FMT-NUMBER-IN.
051500     PERFORM 900-FORMAT-SIGNED-NUMBER.
051600     STRING  "Account Balance for: " DELIMITED BY SIZE
051700             WS-CB-ACCT-ADDRESS(WS-LATEST-BLOCK-IDX, WS-ACCT-IDX)
051800                                      DELIMITED BY SPACE
051900             " is "                  DELIMITED BY SIZE
052000             WS-FMT-NUMBER-OUT(1:WS-FMT-NUMBER-LEN)
052100                                      DELIMITED BY SIZE
052200             INTO    WS-OUTPUT-LINE-WORK.
052300     PERFORM 900-APPEND-OUTPUT-LINE.
052400
052500*-----------------------------------------------------------------
052600* process-transaction <id> amount <amt> fee <fee> note <note>
052700*                     payer <p> receiver <r> - twelve tokens.
052800* Payer and receiver are looked up in the UNCOMMITTED block, per
052900* the account map a transaction actually posts against; a miss
053000* here is raised back to BATCH-LEDGER, not printed locally.
053100*-----------------------------------------------------------------
053200 300-CMD-PROCESS-TRANSACTION.
053300     MOVE    WS-TOKEN-TEXT(2)(1:WS-TOKEN-SIZE(2))
053400                                      TO  LG-TXN-ID.
053500     MOVE    4                        TO  WS-PARSE-TOKEN-IDX.
053600     PERFORM 900-PARSE-TOKEN-AS-NUMBER.
053700     MOVE    WS-PARSE-RESULT          TO  LG-TXN-AMOUNT.
053800     MOVE    6                        TO  WS-PARSE-TOKEN-IDX.
053900     PERFORM 900-PARSE-TOKEN-AS-NUMBER.
054000     MOVE    WS-PARSE-RESULT          TO  LG-TXN-FEE.
054100     MOVE    WS-TOKEN-TEXT(8)(1:WS-TOKEN-SIZE(8))
054200                                      TO  LG-TXN-NOTE.
054300     MOVE    WS-TOKEN-TEXT(10)(1:WS-TOKEN-SIZE(10))
054400                                      TO  LG-TXN-PAYER.
054500     MOVE    WS-TOKEN-TEXT(12)(1:WS-TOKEN-SIZE(12))
054600                                      TO  LG-TXN-RECEIVER.
054700
054800     MOVE    LG-TXN-NOTE              TO  WS-DISP-TXN-NOTE.
054900     PERFORM 900-TRIM-NOTE-LENGTH.
055000     STRING  "Processing Transaction: "      DELIMITED BY SIZE
055100             LG-TXN-ID                       DELIMITED BY SPACE
055200             " "                             DELIMITED BY SIZE
055300             WS-TOKEN-TEXT(4)(1:WS-TOKEN-SIZE(4))
055400                                              DELIMITED BY SIZE
055500             " "                             DELIMITED BY SIZE
055600             WS-TOKEN-TEXT(6)(1:WS-TOKEN-SIZE(6))
055700                                              DELIMITED BY SIZE
055800             " "                             DELIMITED BY SIZE
055900             WS-DISP-TXN-NOTE(1:WS-TRIM-LENGTH)
056000                                              DELIMITED BY SIZE
056100             " "                             DELIMITED BY SIZE
056200             LG-TXN-PAYER                    DELIMITED BY SPACE
056300             " "                             DELIMITED BY SIZE
056400             LG-TXN-RECEIVER                 DELIMITED BY SPACE
056500             INTO    WS-OUTPUT-LINE-WORK.
056600     PERFORM 900-APPEND-OUTPUT-LINE.
056700
056800     MOVE    LG-TXN-PAYER             TO  WS-SEARCH-ADDRESS.
056900     PERFORM 750-FIND-ACCOUNT-IN-UNCOMMITTED-BLOCK.
057000     IF      NOT WS-ACCOUNT-FOUND
057100         PERFORM 900-RAISE-ACCOUNT-NOT-FOUND
057200         GO TO   300-CMD-PROCESS-TRANSACTION-EXIT.
057300     MOVE    WS-ACCT-IDX              TO  WS-PAYER-ACCT-IDX.
057400
057500     MOVE    LG-TXN-RECEIVER          TO  WS-SEARCH-ADDRESS.
057600     PERFORM 750-FIND-ACCOUNT-IN-UNCOMMITTED-BLOCK.
057700     IF      NOT WS-ACCOUNT-FOUND
057800         PERFORM 900-RAISE-ACCOUNT-NOT-FOUND
057900         GO TO   300-CMD-PROCESS-TRANSACTION-EXIT.
058000     MOVE    WS-ACCT-IDX              TO  WS-RECVR-ACCT-IDX.
058100
058200     PERFORM 600-VALIDATE-TRANSACTION.
058300     IF      NOT WS-COMMAND-FAILED
058400         PERFORM 600-UPDATE-ACCOUNT-BALANCES
058500         PERFORM 650-APPEND-TRANSACTION-TO-BLOCK
058600         PERFORM 600-COMMIT-BLOCK-IF-FULL.
058700
058800 300-CMD-PROCESS-TRANSACTION-EXIT.
058900     EXIT.
059000
059100*-----------------------------------------------------------------
059200* THE FIVE-STEP RULE CHAIN, IN SPEC ORDER, EACH STEP EXITING
059300* EARLY ON FAILURE VIA THE GO TO - THE SAME PATTERN THIS SHOP
059400* USES FOR EDIT CHAINS ON TRANSACTION CODES.  PAYER AND RECEIVER
059500* HAVE ALREADY BEEN FOUND BY THE TIME THIS IS ENTERED.
059600*-----------------------------------------------------------------
059700 600-VALIDATE-TRANSACTION.
059800     MOVE    "N"                      TO  WS-COMMAND-FAILED-SW.
059900
060000     IF      LG-TXN-AMOUNT < 0
060100             OR LG-TXN-AMOUNT > 2147483647
060200         MOVE "Failed due to: Transaction Amount Is Out of Range"
060300                 TO  WS-OUTPUT-LINE-WORK
060400         GO TO   600-TRANSACTION-FAILED.
060500
060600     IF      LG-TXN-FEE < 10
060700         MOVE "Failed due to: Transaction Fee Must Be Greater"
060800                 & " Than 10"
060900                 TO  WS-OUTPUT-LINE-WORK
061000         GO TO   600-TRANSACTION-FAILED.
061100
061200     IF      WS-TOKEN-SIZE(8) > 1024
061300         MOVE "Failed due to: Note Length Must Be Less Than"
061400                 & " 1024 Chars"
061500                 TO  WS-OUTPUT-LINE-WORK
061600         GO TO   600-TRANSACTION-FAILED.
061700
061800     MOVE    LG-TXN-ID                TO  WS-SEARCH-TXN-ID.
061900     PERFORM 500-FIND-TRANSACTION.
062000     IF      WS-TXN-FOUND
062100         MOVE "Failed due to: Transaction Id Must Be Unique"
062200                 TO  WS-OUTPUT-LINE-WORK
062300         GO TO   600-TRANSACTION-FAILED.
062400
062500     COMPUTE WS-REQUIRED-FUNDS = LG-TXN-AMOUNT + LG-TXN-FEE.
062600     IF      LG-BACCT-BALANCE(WS-PAYER-ACCT-IDX)
062700                 < WS-REQUIRED-FUNDS
062800         MOVE "Failed due to: Payer Does Not Have Required Funds"
062900                 TO  WS-OUTPUT-LINE-WORK
063000         GO TO   600-TRANSACTION-FAILED.
063100
063200     GO TO   600-VALIDATE-TRANSACTION-EXIT.
063300
063400 600-TRANSACTION-FAILED.
063500     MOVE    "Y"                      TO  WS-COMMAND-FAILED-SW.
063600     PERFORM 900-APPEND-OUTPUT-LINE.
063700
063800 600-VALIDATE-TRANSACTION-EXIT.
063900     EXIT.
064000
064100*-----------------------------------------------------------------
064200* Move the amount from the payer to the receiver; the fee is
064300* deducted from the payer only, per the funds check above.
064400*-----------------------------------------------------------------
064500 600-UPDATE-ACCOUNT-BALANCES.
064600     SUBTRACT WS-REQUIRED-FUNDS FROM
064700             LG-BACCT-BALANCE(WS-PAYER-ACCT-IDX).
064800     ADD     LG-TXN-AMOUNT            TO
064900             LG-BACCT-BALANCE(WS-RECVR-ACCT-IDX).
065000
065100*-----------------------------------------------------------------
065200* Append the processed transaction into the next free slot of
065300* the resident uncommitted block.
065400*-----------------------------------------------------------------
065500 650-APPEND-TRANSACTION-TO-BLOCK.
065600     ADD     1                        TO  LG-BLOCK-TXN-COUNT.
065700     MOVE    LG-TXN-ID
065800             TO  LG-BTXN-ID(LG-BLOCK-TXN-COUNT).
065900     MOVE    LG-TXN-AMOUNT
066000             TO  LG-BTXN-AMOUNT(LG-BLOCK-TXN-COUNT).
066100     MOVE    LG-TXN-FEE
066200             TO  LG-BTXN-FEE(LG-BLOCK-TXN-COUNT).
066300     MOVE    LG-TXN-NOTE
066400             TO  LG-BTXN-NOTE(LG-BLOCK-TXN-COUNT).
066500     MOVE    LG-TXN-PAYER
066600             TO  LG-BTXN-PAYER(LG-BLOCK-TXN-COUNT).
066700     MOVE    LG-TXN-RECEIVER
066800             TO  LG-BTXN-RECEIVER(LG-BLOCK-TXN-COUNT).
066900
067000*-----------------------------------------------------------------
067100* A block commits once it holds ten transactions: the hash is
067200* computed over the seed and the ten transaction texts, the
067300* block is archived into the committed table, and a new
067400* uncommitted block is opened carrying the account snapshot
067500* forward and linking back to the hash just computed.
067600*-----------------------------------------------------------------
067700 600-COMMIT-BLOCK-IF-FULL.
067800     IF      LG-BLOCK-TXN-COUNT < 10
067900         NEXT SENTENCE
068000     ELSE
068100         PERFORM 660-CALL-COMPUTE-HASH
068200         MOVE    WS-HCP-HASH-RESULT    TO  LG-BLOCK-HASH
068300         PERFORM 670-ARCHIVE-COMMITTED-BLOCK
068400         PERFORM 680-OPEN-NEXT-BLOCK.
068500
068600*-----------------------------------------------------------------
068700 660-CALL-COMPUTE-HASH.
068800     MOVE    LG-LEDGER-SEED            TO  WS-HCP-SEED.
068900     MOVE    LG-BLOCK-TXN-COUNT        TO  WS-HCP-TXN-COUNT.
069000     PERFORM 665-COPY-ONE-TXN-TEXT
069100             VARYING WS-TXN-IDX FROM 1 BY 1
069200             UNTIL WS-TXN-IDX > LG-BLOCK-TXN-COUNT.
069300     CALL    "COMPUTE-HASH"           USING WS-HASH-CALL-PARMS.
069400
069500*-----------------------------------------------------------------
069600 665-COPY-ONE-TXN-TEXT.
069700     MOVE    LG-BLOCK-TXN-TEXT(WS-TXN-IDX)
069800             TO  WS-HCP-TXN-TEXT(WS-TXN-IDX).
069900
070000*-----------------------------------------------------------------
070100 670-ARCHIVE-COMMITTED-BLOCK.
070200     ADD     1                        TO  WS-COMMITTED-BLOCK-COUNT
070300             .
070400     MOVE    LG-BLOCK-NUMBER
070500             TO  WS-CB-NUMBER(WS-COMMITTED-BLOCK-COUNT).
070600     MOVE    LG-BLOCK-HASH
070700             TO  WS-CB-HASH(WS-COMMITTED-BLOCK-COUNT).
070800     MOVE    LG-BLOCK-PREV-HASH
070900             TO  WS-CB-PREV-HASH(WS-COMMITTED-BLOCK-COUNT).
071000     MOVE    LG-BLOCK-TXN-COUNT
071100             TO  WS-CB-TXN-COUNT(WS-COMMITTED-BLOCK-COUNT).
071200     MOVE    LG-BLOCK-ACCT-COUNT
071300             TO  WS-CB-ACCT-COUNT(WS-COMMITTED-BLOCK-COUNT).
071400     PERFORM 672-ARCHIVE-ONE-TXN
071500             VARYING WS-TXN-IDX FROM 1 BY 1
071600             UNTIL WS-TXN-IDX > LG-BLOCK-TXN-COUNT.
071700     PERFORM 674-ARCHIVE-ONE-ACCOUNT
071800             VARYING WS-ACCT-IDX FROM 1 BY 1
071900             UNTIL WS-ACCT-IDX > LG-BLOCK-ACCT-COUNT.
072000
072100*-----------------------------------------------------------------
072200 672-ARCHIVE-ONE-TXN.
072300     MOVE    WS-COMMITTED-BLOCK-COUNT TO  WS-ARCHIVE-BLOCK-SUB.
072400     MOVE    LG-BTXN-ID(WS-TXN-IDX)
072500             TO  WS-CB-TXN-ID(WS-ARCHIVE-BLOCK-SUB, WS-TXN-IDX).
072600     MOVE    LG-BTXN-AMOUNT(WS-TXN-IDX)
072700             TO  WS-CB-TXN-AMOUNT(WS-ARCHIVE-BLOCK-SUB,
072800                                  WS-TXN-IDX).
072900     MOVE    LG-BTXN-FEE(WS-TXN-IDX)
073000             TO  WS-CB-TXN-FEE(WS-ARCHIVE-BLOCK-SUB, WS-TXN-IDX).
073100     MOVE    LG-BTXN-NOTE(WS-TXN-IDX)
073200             TO  WS-CB-TXN-NOTE(WS-ARCHIVE-BLOCK-SUB, WS-TXN-IDX).
073300     MOVE    LG-BTXN-PAYER(WS-TXN-IDX)
073400             TO  WS-CB-TXN-PAYER(WS-ARCHIVE-BLOCK-SUB,
073500                                 WS-TXN-IDX).
073600     MOVE    LG-BTXN-RECEIVER(WS-TXN-IDX)
073700             TO  WS-CB-TXN-RECEIVER(WS-ARCHIVE-BLOCK-SUB,
073800                                     WS-TXN-IDX).
073900
074000*-----------------------------------------------------------------
074100 674-ARCHIVE-ONE-ACCOUNT.
074200     MOVE    LG-BACCT-ADDRESS(WS-ACCT-IDX)
074300             TO  WS-CB-ACCT-ADDRESS(WS-COMMITTED-BLOCK-COUNT,
074400                                     WS-ACCT-IDX).
074500     MOVE    LG-BACCT-BALANCE(WS-ACCT-IDX)
074600             TO  WS-CB-ACCT-BALANCE(WS-COMMITTED-BLOCK-COUNT,
074700                                     WS-ACCT-IDX).
074800
074900*-----------------------------------------------------------------
075000* Open the next uncommitted block, carrying the account
075100* snapshot forward and clearing the transaction slots.
075200*-----------------------------------------------------------------
075300 680-OPEN-NEXT-BLOCK.
075400     ADD     1                        TO  LG-BLOCK-NUMBER.
075500     MOVE    LG-BLOCK-HASH             TO  LG-BLOCK-PREV-HASH.
075600     MOVE    SPACES                    TO  LG-BLOCK-HASH.
075700     MOVE    ZERO                      TO  LG-BLOCK-TXN-COUNT.
075800
075900*-----------------------------------------------------------------
076000* get-block <number>
076100*-----------------------------------------------------------------
076200 300-CMD-GET-BLOCK.
076300     STRING  "Get Block: "            DELIMITED BY SIZE
076400             WS-TOKEN-TEXT(2)(1:WS-TOKEN-SIZE(2))
076500                                      DELIMITED BY SIZE
076600             INTO    WS-OUTPUT-LINE-WORK.
076700     PERFORM 900-APPEND-OUTPUT-LINE.
076800     MOVE    2                        TO  WS-PARSE-TOKEN-IDX.
076900     PERFORM 900-PARSE-TOKEN-AS-NUMBER.
077000     MOVE    WS-PARSE-RESULT          TO  WS-SEARCH-BLOCK-NUMBER.
077100     PERFORM 530-FIND-COMMITTED-BLOCK.
077200     IF      NOT WS-BLOCK-FOUND
077300         MOVE "Failed due to: Block Does Not Exist"
077400                 TO  WS-OUTPUT-LINE-WORK
077500         PERFORM 900-APPEND-OUTPUT-LINE
077600     ELSE
077700         MOVE    WS-CB-NUMBER(WS-BLOCK-IDX)  TO  WS-FMT-NUMBER-IN
077800         PERFORM 900-FORMAT-SIGNED-NUMBER
077900         STRING  "Block Number: "           DELIMITED BY SIZE
078000                 WS-FMT-NUMBER-OUT(1:WS-FMT-NUMBER-LEN)
078100                                              DELIMITED BY SIZE
078200                 " Hash: "                    DELIMITED BY SIZE
078300                 WS-CB-HASH(WS-BLOCK-IDX)     DELIMITED BY SIZE
078400                 " Previous Hash: "           DELIMITED BY SIZE
078500                 WS-CB-PREV-HASH(WS-BLOCK-IDX)
078600                                              DELIMITED BY SIZE
078700                 INTO    WS-OUTPUT-LINE-WORK
078800         PERFORM 900-APPEND-OUTPUT-LINE
078900         PERFORM 570-PRINT-ONE-BLOCK-TXN
079000                 VARYING WS-TXN-IDX FROM 1 BY 1
079100                 UNTIL WS-TXN-IDX > WS-CB-TXN-COUNT(WS-BLOCK-IDX).
079200
079300*-----------------------------------------------------------------
079400 570-PRINT-ONE-BLOCK-TXN.
079500     MOVE    WS-CB-TXN-ID(WS-BLOCK-IDX, WS-TXN-IDX)
079600                                      TO  WS-DISP-TXN-ID.
079700     MOVE    WS-CB-TXN-AMOUNT(WS-BLOCK-IDX, WS-TXN-IDX)
079800                                      TO  WS-DISP-TXN-AMOUNT.
079900     MOVE    WS-CB-TXN-FEE(WS-BLOCK-IDX, WS-TXN-IDX)
080000                                      TO  WS-DISP-TXN-FEE.
080100     MOVE    WS-CB-TXN-NOTE(WS-BLOCK-IDX, WS-TXN-IDX)
080200                                      TO  WS-DISP-TXN-NOTE.
080300     MOVE    WS-CB-TXN-PAYER(WS-BLOCK-IDX, WS-TXN-IDX)
080400                                      TO  WS-DISP-TXN-PAYER.
080500     MOVE    WS-CB-TXN-RECEIVER(WS-BLOCK-IDX, WS-TXN-IDX)
080600                                      TO  WS-DISP-TXN-RECEIVER.
080700     PERFORM 900-TRIM-NOTE-LENGTH.
080800     PERFORM 580-BUILD-TRANSACTION-LINE.
080900
081000*-----------------------------------------------------------------
081100 530-FIND-COMMITTED-BLOCK.
081200     MOVE    "N"                      TO  WS-BLOCK-FOUND-SW.
081300     PERFORM 535-CHECK-ONE-COMMITTED-BLOCK
081400             VARYING WS-BLOCK-IDX FROM 1 BY 1
081500             UNTIL WS-BLOCK-IDX > WS-COMMITTED-BLOCK-COUNT
081600             OR    WS-BLOCK-FOUND.
081700
081800*-----------------------------------------------------------------
081900 535-CHECK-ONE-COMMITTED-BLOCK.
082000     IF      WS-CB-NUMBER(WS-BLOCK-IDX) = WS-SEARCH-BLOCK-NUMBER
082100         MOVE    "Y"                  TO  WS-BLOCK-FOUND-SW.
082200
082300*-----------------------------------------------------------------
082400* get-transaction <id> - looked up across every committed block,
082500* and the uncommitted block, in that order.
082600*-----------------------------------------------------------------
082700 300-CMD-GET-TRANSACTION.
082800     MOVE    WS-TOKEN-TEXT(2)(1:WS-TOKEN-SIZE(2))
082900                                      TO  WS-SEARCH-TXN-ID.
083000     STRING  "Get Transaction: "     DELIMITED BY SIZE
083100             WS-SEARCH-TXN-ID         DELIMITED BY SPACE
083200             INTO    WS-OUTPUT-LINE-WORK.
083300     PERFORM 900-APPEND-OUTPUT-LINE.
083400     PERFORM 500-FIND-TRANSACTION.
083500     IF      NOT WS-TXN-FOUND
083600         MOVE "Failed due to: Transaction Does Not Exist"
083700                 TO  WS-OUTPUT-LINE-WORK
083800         PERFORM 900-APPEND-OUTPUT-LINE
083900     ELSE
084000         PERFORM 590-STAGE-FOUND-TRANSACTION
084100         PERFORM 900-TRIM-NOTE-LENGTH
084200         PERFORM 580-BUILD-TRANSACTION-LINE.
084300
084400*-----------------------------------------------------------------
084500* Move the found transaction, wherever it was found, into the
084600* common display area that 580-BUILD-TRANSACTION-LINE reads.
084700*-----------------------------------------------------------------
084800 590-STAGE-FOUND-TRANSACTION.
084900     IF      WS-TXN-FOUND-COMMITTED
085000         MOVE    WS-CB-TXN-ID(WS-BLOCK-IDX, WS-TXN-IDX)
085100                                      TO  WS-DISP-TXN-ID
085200         MOVE    WS-CB-TXN-AMOUNT(WS-BLOCK-IDX, WS-TXN-IDX)
085300                                      TO  WS-DISP-TXN-AMOUNT
085400         MOVE    WS-CB-TXN-FEE(WS-BLOCK-IDX, WS-TXN-IDX)
085500                                      TO  WS-DISP-TXN-FEE
085600         MOVE    WS-CB-TXN-NOTE(WS-BLOCK-IDX, WS-TXN-IDX)
085700                                      TO  WS-DISP-TXN-NOTE
085800         MOVE    WS-CB-TXN-PAYER(WS-BLOCK-IDX, WS-TXN-IDX)
085900                                      TO  WS-DISP-TXN-PAYER
086000         MOVE    WS-CB-TXN-RECEIVER(WS-BLOCK-IDX, WS-TXN-IDX)
086100                                      TO  WS-DISP-TXN-RECEIVER
086200     ELSE
086300         MOVE    LG-BTXN-ID(WS-TXN-IDX)       TO  WS-DISP-TXN-ID
086400         MOVE    LG-BTXN-AMOUNT(WS-TXN-IDX)
086500                                      TO  WS-DISP-TXN-AMOUNT
086600         MOVE    LG-BTXN-FEE(WS-TXN-IDX)      TO  WS-DISP-TXN-FEE
086700         MOVE    LG-BTXN-NOTE(WS-TXN-IDX)     TO  WS-DISP-TXN-NOTE
086800         MOVE    LG-BTXN-PAYER(WS-TXN-IDX)
086900                                      TO  WS-DISP-TXN-PAYER
087000         MOVE    LG-BTXN-RECEIVER(WS-TXN-IDX)
087100                                      TO  WS-DISP-TXN-RECEIVER.
087200
087300*-----------------------------------------------------------------
087400* Format the staged transaction into one output line.  Amount
087500* and fee are edited through the shared scratch area one at a
087600* time and copied aside, since the STRING below needs both at
087700* once and 900-FORMAT-SIGNED-NUMBER only holds the latest result.
087800*-----------------------------------------------------------------
087900 580-BUILD-TRANSACTION-LINE.
088000     MOVE    WS-DISP-TXN-AMOUNT       TO  WS-FMT-NUMBER-IN.
088100     PERFORM 900-FORMAT-SIGNED-NUMBER.
088200     MOVE    WS-FMT-NUMBER-OUT        TO  WS-DISP-AMOUNT-TEXT.
088300     MOVE    WS-FMT-NUMBER-LEN        TO  WS-DISP-AMOUNT-LEN.
088400     MOVE    WS-DISP-TXN-FEE          TO  WS-FMT-NUMBER-IN.
088500     PERFORM 900-FORMAT-SIGNED-NUMBER.
088600     MOVE    WS-FMT-NUMBER-OUT        TO  WS-DISP-FEE-TEXT.
088700     MOVE    WS-FMT-NUMBER-LEN        TO  WS-DISP-FEE-LEN.
088800     STRING  "Transaction ID: "       DELIMITED BY SIZE
088900             WS-DISP-TXN-ID            DELIMITED BY SPACE
089000             " Amount: "               DELIMITED BY SIZE
089100             WS-DISP-AMOUNT-TEXT(1:WS-DISP-AMOUNT-LEN)
089200                                       DELIMITED BY SIZE
089300             " Fee: "                  DELIMITED BY SIZE
089400             WS-DISP-FEE-TEXT(1:WS-DISP-FEE-LEN)
089500                                       DELIMITED BY SIZE
089600             " Note: "                 DELIMITED BY SIZE
089700             WS-DISP-TXN-NOTE(1:WS-TRIM-LENGTH)
089800                                       DELIMITED BY SIZE
089900             " Payer: "                DELIMITED BY SIZE
090000             WS-DISP-TXN-PAYER         DELIMITED BY SPACE
090100             " Receiver: "             DELIMITED BY SIZE
090200             WS-DISP-TXN-RECEIVER      DELIMITED BY SPACE
090300             INTO    WS-OUTPUT-LINE-WORK.
090400     PERFORM 900-APPEND-OUTPUT-LINE.
090500
090600*-----------------------------------------------------------------
090700* SEARCH EVERY COMMITTED BLOCK FIRST, THEN THE UNCOMMITTED ONE.
090800*-----------------------------------------------------------------
090900 500-FIND-TRANSACTION.
091000     MOVE    "N"                      TO  WS-TXN-FOUND-SW.
091100     MOVE    "N"              TO  WS-TXN-FOUND-COMMITTED-SW.
091200     PERFORM 510-SEARCH-ONE-COMMITTED-BLOCK
091300             VARYING WS-BLOCK-IDX FROM 1 BY 1
091400             UNTIL WS-BLOCK-IDX > WS-COMMITTED-BLOCK-COUNT
091500             OR    WS-TXN-FOUND.
091600     IF      NOT WS-TXN-FOUND
091700         PERFORM 520-SEARCH-UNCOMMITTED-BLOCK
091800                 VARYING WS-TXN-IDX FROM 1 BY 1
091900                 UNTIL WS-TXN-IDX > LG-BLOCK-TXN-COUNT
092000                 OR    WS-TXN-FOUND.
092100
092200*-----------------------------------------------------------------
092300 510-SEARCH-ONE-COMMITTED-BLOCK.
092400     PERFORM 515-CHECK-ONE-COMMITTED-TXN
092500             VARYING WS-TXN-IDX FROM 1 BY 1
092600             UNTIL WS-TXN-IDX > WS-CB-TXN-COUNT(WS-BLOCK-IDX)
092700             OR    WS-TXN-FOUND.
092800
092900*-----------------------------------------------------------------
093000 515-CHECK-ONE-COMMITTED-TXN.
093100     IF      WS-CB-TXN-ID(WS-BLOCK-IDX, WS-TXN-IDX)
093200                 = WS-SEARCH-TXN-ID
093300         MOVE    "Y"                  TO  WS-TXN-FOUND-SW
093400         MOVE    "Y"          TO  WS-TXN-FOUND-COMMITTED-SW.
093500
093600*-----------------------------------------------------------------
093700 520-SEARCH-UNCOMMITTED-BLOCK.
093800     IF      LG-BTXN-ID(WS-TXN-IDX) = WS-SEARCH-TXN-ID
093900         MOVE    "Y"                  TO  WS-TXN-FOUND-SW.
094000
094100*-----------------------------------------------------------------
094200* validate - hash linkage, transaction counts and the grand
094300* balance-plus-fee total must all check out, in that order.
094400*-----------------------------------------------------------------
094500 300-CMD-VALIDATE.
094600     MOVE    "N"                      TO  WS-COMMAND-FAILED-SW.
094700     IF      WS-COMMITTED-BLOCK-COUNT = ZERO
094800         MOVE "Validate: Failed due to: No Block Has Been"
094900                 & " Committed"
095000                 TO  WS-OUTPUT-LINE-WORK
095100         PERFORM 900-APPEND-OUTPUT-LINE
095200         GO TO   300-CMD-VALIDATE-EXIT.
095300
095400     PERFORM 800-VALIDATE-HASH-CHAIN.
095500     IF      WS-COMMAND-FAILED
095600         GO TO   300-CMD-VALIDATE-EXIT.
095700
095800     PERFORM 800-VALIDATE-TRANSACTION-COUNTS.
095900     IF      WS-COMMAND-FAILED
096000         GO TO   300-CMD-VALIDATE-EXIT.
096100
096200     PERFORM 800-VALIDATE-BALANCE-TOTAL.
096300     IF      WS-COMMAND-FAILED
096400         GO TO   300-CMD-VALIDATE-EXIT.
096500
096600     MOVE "Validate: Valid"              TO  WS-OUTPUT-LINE-WORK.
096700     PERFORM 900-APPEND-OUTPUT-LINE.
096800
096900 300-CMD-VALIDATE-EXIT.
097000     EXIT.
097100
097200*-----------------------------------------------------------------
097300* Every committed block after the first must carry forward the
097400* hash of the block it links to.
097500*-----------------------------------------------------------------
097600 800-VALIDATE-HASH-CHAIN.
097700     MOVE    "N"                      TO  WS-COMMAND-FAILED-SW.
097800     IF      WS-COMMITTED-BLOCK-COUNT > 1
097900         PERFORM 810-CHECK-ONE-HASH-LINK
098000                 VARYING WS-BLOCK-IDX FROM 2 BY 1
098100                 UNTIL WS-BLOCK-IDX > WS-COMMITTED-BLOCK-COUNT
098200                 OR    WS-COMMAND-FAILED.
098300
098400*-----------------------------------------------------------------
098500 810-CHECK-ONE-HASH-LINK.
098600     IF      WS-CB-PREV-HASH(WS-BLOCK-IDX)
098700                 NOT = WS-CB-HASH(WS-BLOCK-IDX - 1)
098800         MOVE    WS-CB-NUMBER(WS-BLOCK-IDX) TO  WS-FMT-NUMBER-IN
098900         PERFORM 900-FORMAT-SIGNED-NUMBER
099000         STRING  "Validate: Failed due to: Hash Is"
099100                       & " Inconsistent: "  DELIMITED BY SIZE
099200                 WS-FMT-NUMBER-OUT(1:WS-FMT-NUMBER-LEN)
099300                                             DELIMITED BY SIZE
099400                 INTO    WS-OUTPUT-LINE-WORK
099500         MOVE    "Y"                  TO  WS-COMMAND-FAILED-SW
099600         PERFORM 900-APPEND-OUTPUT-LINE.
099700
099800*-----------------------------------------------------------------
099900* Every committed block must carry exactly ten transactions.
100000*-----------------------------------------------------------------
100100 800-VALIDATE-TRANSACTION-COUNTS.
100200     MOVE    "N"                      TO  WS-COMMAND-FAILED-SW.
100300     PERFORM 820-CHECK-ONE-BLOCK-COUNT
100400             VARYING WS-BLOCK-IDX FROM 1 BY 1
100500             UNTIL WS-BLOCK-IDX > WS-COMMITTED-BLOCK-COUNT
100600             OR    WS-COMMAND-FAILED.
100700
100800*-----------------------------------------------------------------
100900 820-CHECK-ONE-BLOCK-COUNT.
101000     IF      WS-CB-TXN-COUNT(WS-BLOCK-IDX) NOT = 10
101100         MOVE    WS-CB-NUMBER(WS-BLOCK-IDX) TO  WS-FMT-NUMBER-IN
101200         PERFORM 900-FORMAT-SIGNED-NUMBER
101300         STRING  "Validate: Failed due to: Transaction Count"
101400                       & " Is Not 10 In Block: "
101500                                             DELIMITED BY SIZE
101600                 WS-FMT-NUMBER-OUT(1:WS-FMT-NUMBER-LEN)
101700                                             DELIMITED BY SIZE
101800                 INTO    WS-OUTPUT-LINE-WORK
101900         MOVE    "Y"                  TO  WS-COMMAND-FAILED-SW
102000         PERFORM 900-APPEND-OUTPUT-LINE.
102100
102200*-----------------------------------------------------------------
102300* The sum of every account balance in the latest committed
102400* block, plus every fee ever collected, must still equal the
102500* genesis total - nothing is created or destroyed, only moved
102600* and taxed.
102700*-----------------------------------------------------------------
102800 800-VALIDATE-BALANCE-TOTAL.
102900     MOVE    "N"                      TO  WS-COMMAND-FAILED-SW.
103000     MOVE    ZERO                     TO  WS-BALANCE-TOTAL
103100                                          WS-FEE-TOTAL.
103200     MOVE    WS-COMMITTED-BLOCK-COUNT TO  WS-LATEST-BLOCK-IDX.
103300     PERFORM 830-ADD-ONE-ACCOUNT-BALANCE
103400             VARYING WS-ACCT-IDX FROM 1 BY 1
103500             UNTIL WS-ACCT-IDX >
103600                     WS-CB-ACCT-COUNT(WS-LATEST-BLOCK-IDX).
103700     PERFORM 840-ADD-ONE-BLOCK-FEES
103800             VARYING WS-BLOCK-IDX FROM 1 BY 1
103900             UNTIL WS-BLOCK-IDX > WS-COMMITTED-BLOCK-COUNT.
104000     IF      WS-BALANCE-TOTAL + WS-FEE-TOTAL
104100                 NOT = WS-EXPECTED-TOTAL
104200         MOVE "Validate: Failed due to: Balance Does Not Add Up"
104300                 TO  WS-OUTPUT-LINE-WORK
104400         MOVE    "Y"                  TO  WS-COMMAND-FAILED-SW
104500         PERFORM 900-APPEND-OUTPUT-LINE.
104600
104700*-----------------------------------------------------------------
104800 830-ADD-ONE-ACCOUNT-BALANCE.
104900     ADD     WS-CB-ACCT-BALANCE(WS-LATEST-BLOCK-IDX, WS-ACCT-IDX)
105000             TO  WS-BALANCE-TOTAL.
105100
105200*-----------------------------------------------------------------
105300 840-ADD-ONE-BLOCK-FEES.
105400     PERFORM 845-ADD-ONE-TXN-FEE
105500             VARYING WS-TXN-IDX FROM 1 BY 1
105600             UNTIL WS-TXN-IDX > WS-CB-TXN-COUNT(WS-BLOCK-IDX).
105700
105800*-----------------------------------------------------------------
105900 845-ADD-ONE-TXN-FEE.
106000     ADD     WS-CB-TXN-FEE(WS-BLOCK-IDX, WS-TXN-IDX)
106100             TO  WS-FEE-TOTAL.
106200
106300*-----------------------------------------------------------------
106400* Find an address in the working uncommitted block's account
106500* table - used by create-account and by process-transaction's
106600* payer/receiver check.
106700*-----------------------------------------------------------------
106800 750-FIND-ACCOUNT-IN-UNCOMMITTED-BLOCK.
106900     MOVE    "N"                      TO  WS-ACCOUNT-FOUND-SW.
107000     PERFORM 755-CHECK-ONE-UNCOMM-ACCOUNT
107100             VARYING WS-ACCT-IDX FROM 1 BY 1
107200             UNTIL WS-ACCT-IDX > LG-BLOCK-ACCT-COUNT
107300             OR    WS-ACCOUNT-FOUND.
107400
107500*-----------------------------------------------------------------
107600 755-CHECK-ONE-UNCOMM-ACCOUNT.
107700     IF      LG-BACCT-ADDRESS(WS-ACCT-IDX) = WS-SEARCH-ADDRESS
107800         MOVE    "Y"                  TO  WS-ACCOUNT-FOUND-SW.
107900
108000*-----------------------------------------------------------------
108100* Find an address in the latest COMMITTED block's account
108200* snapshot - used by get-account-balance.
108300*-----------------------------------------------------------------
108400 540-FIND-ACCOUNT-IN-COMMITTED-BLOCK.
108500     MOVE    "N"                      TO  WS-ACCOUNT-FOUND-SW.
108600     PERFORM 545-CHECK-ONE-COMMITTED-ACCOUNT
108700             VARYING WS-ACCT-IDX FROM 1 BY 1
108800             UNTIL WS-ACCT-IDX >
108900                     WS-CB-ACCT-COUNT(WS-LATEST-BLOCK-IDX)
109000             OR    WS-ACCOUNT-FOUND.
109100
109200*-----------------------------------------------------------------
109300 545-CHECK-ONE-COMMITTED-ACCOUNT.
109400     IF      WS-CB-ACCT-ADDRESS(WS-LATEST-BLOCK-IDX, WS-ACCT-IDX)
109500                 = WS-SEARCH-ADDRESS
109600         MOVE    "Y"                  TO  WS-ACCOUNT-FOUND-SW.
109700
109800*-----------------------------------------------------------------
109900* Add one new account, balance zero, to the uncommitted block.
110000*-----------------------------------------------------------------
110100 700-ADD-ACCOUNT-TO-BLOCK.
110200     ADD     1                        TO  LG-BLOCK-ACCT-COUNT.
110300     MOVE    WS-SEARCH-ADDRESS
110400             TO  LG-BACCT-ADDRESS(LG-BLOCK-ACCT-COUNT).
110500     MOVE    ZERO
110600             TO  LG-BACCT-BALANCE(LG-BLOCK-ACCT-COUNT).
110700
110800*-----------------------------------------------------------------
110900* Turn one command-line token into a signed whole number,
111000* digit by digit, honoring a leading minus sign.
111100*-----------------------------------------------------------------
111200 900-PARSE-TOKEN-AS-NUMBER.
111300     MOVE    ZERO                     TO  WS-PARSE-RESULT.
111400     MOVE    "N"                      TO  WS-PARSE-NEGATIVE-SW.
111500     MOVE    1                        TO  WS-PARSE-START-POS.
111600     IF      WS-TOKEN-TEXT(WS-PARSE-TOKEN-IDX)(1:1) = "-"
111700         MOVE    "Y"                  TO  WS-PARSE-NEGATIVE-SW
111800         MOVE    2                    TO  WS-PARSE-START-POS.
111900     PERFORM 910-ACCUMULATE-ONE-DIGIT
112000             VARYING WS-PARSE-CHAR-POS FROM WS-PARSE-START-POS
112100             BY 1
112200             UNTIL WS-PARSE-CHAR-POS >
112300                     WS-TOKEN-SIZE(WS-PARSE-TOKEN-IDX).
112400     IF      WS-PARSE-IS-NEGATIVE
112500         MULTIPLY -1 BY WS-PARSE-RESULT.
112600
112700*-----------------------------------------------------------------
112800 910-ACCUMULATE-ONE-DIGIT.
112900     MOVE    WS-TOKEN-TEXT(WS-PARSE-TOKEN-IDX)
113000                 (WS-PARSE-CHAR-POS:1)
113100             TO  WS-PARSE-ONE-CHAR.
113200     COMPUTE WS-PARSE-RESULT =
113300             WS-PARSE-RESULT * 10 + WS-PARSE-ONE-DIGIT
113400         ON SIZE ERROR
113500             CONTINUE
113600     END-COMPUTE.
113700
113800*-----------------------------------------------------------------
113900* Edit a signed whole number into a floating-sign numeric-edited
114000* field, then scan off the leading blanks the edit picture left
114100* behind so it can be STRING'd into a message with no gaps.
114200*-----------------------------------------------------------------
114300 900-FORMAT-SIGNED-NUMBER.
114400     MOVE    WS-FMT-NUMBER-IN             TO  WS-FMT-EDITED.
114500     MOVE    WS-FMT-EDITED                TO  WS-FMT-NUMBER-OUT.
114600     MOVE    1                            TO  WS-FMT-SCAN-POS.
114700     PERFORM 910-SCAN-ONE-POSITION
114800             UNTIL WS-FMT-SCAN-POS >= 12
114900             OR    WS-FMT-NUMBER-OUT(WS-FMT-SCAN-POS:1)
115000                     NOT = SPACE.
115100     COMPUTE WS-FMT-NUMBER-LEN = 12 - WS-FMT-SCAN-POS + 1.
115200     MOVE    WS-FMT-NUMBER-OUT(WS-FMT-SCAN-POS:WS-FMT-NUMBER-LEN)
115300             TO  WS-FMT-NUMBER-OUT.
115400
115500*-----------------------------------------------------------------
115600 910-SCAN-ONE-POSITION.
115700     ADD     1                        TO  WS-FMT-SCAN-POS.
115800
115900*-----------------------------------------------------------------
116000* Scan a note field backward from its last byte to find the
116100* length of its meaningful (non-blank) text.  An all-blank note
116200* is reported as length 1 so no reference modification of
116300* length zero is ever attempted.
116400*-----------------------------------------------------------------
116500 900-TRIM-NOTE-LENGTH.
116600     MOVE    1024                     TO  WS-TRIM-SCAN-POS.
116700     PERFORM 910-BACK-SCAN-ONE-POSITION
116800             UNTIL WS-TRIM-SCAN-POS = 0
116900             OR    WS-DISP-TXN-NOTE(WS-TRIM-SCAN-POS:1)
117000                     NOT = SPACE.
117100     MOVE    WS-TRIM-SCAN-POS         TO  WS-TRIM-LENGTH.
117200     IF      WS-TRIM-LENGTH = 0
117300         MOVE    1                    TO  WS-TRIM-LENGTH.
117400
117500*-----------------------------------------------------------------
117600 910-BACK-SCAN-ONE-POSITION.
117700     SUBTRACT 1                       FROM  WS-TRIM-SCAN-POS.
117800
117900*-----------------------------------------------------------------
118000* THE THREE RAISED-ERROR REASONS - HANDED BACK TO BATCH-LEDGER
118100* THROUGH THE LINKAGE SWITCH, ALONG WITH THE COMMAND NAME, SO IT
118200* CAN WRAP THEM WITH THE LINE NUMBER.  EVERY OTHER FAILURE IS
118300* WRITTEN OUT DIRECTLY BY THE COMMAND PARAGRAPH THAT DETECTED IT.
118400*-----------------------------------------------------------------
118500 900-RAISE-INVALID-COMMAND.
118600     MOVE    "Y"                      TO  PC-RAISED-ERROR-SW.
118700     MOVE    "Invalid Command"        TO  PC-RAISED-REASON.
118800     MOVE    WS-CURRENT-COMMAND       TO  PC-RAISED-COMMAND.
118900
119000*-----------------------------------------------------------------
119100 900-RAISE-MISSING-ARGUMENTS.
119200     MOVE    "Y"                      TO  PC-RAISED-ERROR-SW.
119300     MOVE    "Missing Arguments"      TO  PC-RAISED-REASON.
119400     MOVE    WS-CURRENT-COMMAND       TO  PC-RAISED-COMMAND.
119500
119600*-----------------------------------------------------------------
119700 900-RAISE-ACCOUNT-NOT-FOUND.
119800     MOVE    "Y"                      TO  PC-RAISED-ERROR-SW.
119900     MOVE    "Account Does Not Exist" TO  PC-RAISED-REASON.
120000     MOVE    WS-CURRENT-COMMAND       TO  PC-RAISED-COMMAND.
120100
120200*-----------------------------------------------------------------
120300* Append one finished output line to the table BATCH-LEDGER will
120400* WRITE.  Sixty lines is far more than any single command line
120500* can ever produce (get-account-balances is the worst case, and
120600* this shop has never run more than 25 accounts through it).
120700*-----------------------------------------------------------------
120800 900-APPEND-OUTPUT-LINE.
120900     ADD     1                        TO  PC-OUTPUT-LINE-COUNT.
121000     MOVE    WS-OUTPUT-LINE-WORK
121100             TO  PC-OUTPUT-LINE-TABLE(PC-OUTPUT-LINE-COUNT).

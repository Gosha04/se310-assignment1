000100******************************************************************
000200* This program is to drive the batch ledger processor from a
000300* script of command lines and write the resulting message log.
000400*
000500* Used File
000600*    - Command Script File (input)  : LEDGCMDS
000700*    - Ledger Report File (output)  : LEDGRPT
000800*
000900* Each non-blank, non-comment line of the command script is
001000* handed to PROCESS-COMMAND, which carries the ledger state
001100* across the whole run and hands back every message line the
001200* command produced.  A line beginning with "#" is a comment and
001300* is skipped, same as a blank line.
001400*
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700*-----------------------------------------------------------------
001800* 1998-03-09  RTH  TICKET LDG-015  ORIGINAL PROGRAM, BUILT FROM
001900*                  THE MASTER-FILE BATCH UPDATE SKELETON.
002000* 1998-09-02  RTH  TICKET LDG-035  LINE NUMBER NOW PASSED TO
002100*                  PROCESS-COMMAND SO RAISED ERRORS CAN BE
002200*                  WRAPPED WITH "ON LINE NUMBER".
002300* 1999-11-30  DLS  TICKET LDG-058  Y2K REVIEW - NO DATE FIELDS IN
002400*                  THIS PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.
002500* 2001-02-08  MPQ  TICKET LDG-063  COMMENT-LINE SKIP ADDED - THE
002600*                  FIRST CUSTOMER SCRIPT HAD A "#" HEADER LINE
002700*                  THAT WAS BEING TREATED AS INVALID-COMMAND.
002750* 2002-10-21  MPQ  TICKET LDG-071  THE "FOR COMMAND:" TEXT ON A
002760*                  RAISED FAILURE WAS THE WHOLE INPUT LINE
002770*                  INSTEAD OF JUST THE COMMAND NAME - NOW USES
002780*                  WS-CP-RAISED-COMMAND FROM PROCESS-COMMAND.
002800******************************************************************
002900 IDENTIFICATION              DIVISION.
003000*-----------------------------------------------------------------
003100 PROGRAM-ID.                 BATCH-LEDGER.
003200 AUTHOR.                     R T HARGROVE.
003300 INSTALLATION.               DATA PROCESSING DIVISION.
003400 DATE-WRITTEN.               MARCH 9, 1998.
003500 DATE-COMPILED.
003600 SECURITY.                   UNCLASSIFIED.
003700
003800******************************************************************
003900 ENVIRONMENT                 DIVISION.
004000*-----------------------------------------------------------------
004100 CONFIGURATION               SECTION.
004200 SOURCE-COMPUTER.            IBM-4341.
004300 OBJECT-COMPUTER.            IBM-4341.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*-----------------------------------------------------------------
004700 INPUT-OUTPUT                SECTION.
004800 FILE-CONTROL.
004900     SELECT  COMMAND-SCRIPT-FILE
005000             ASSIGN TO LEDGCMDS
005100             ORGANIZATION IS LINE SEQUENTIAL.
005200
005300     SELECT  LEDGER-REPORT-FILE
005400             ASSIGN TO LEDGRPT
005500             ORGANIZATION IS LINE SEQUENTIAL.
005600
005700******************************************************************
005800 DATA                        DIVISION.
005900*-----------------------------------------------------------------
006000 FILE                        SECTION.
006100 FD  COMMAND-SCRIPT-FILE
006200     RECORD CONTAINS 256 CHARACTERS
006300     DATA RECORD IS CMDL-RECORD.
006400 01  CMDL-RECORD                      PIC X(256).
006500
006600 FD  LEDGER-REPORT-FILE
006700     RECORD CONTAINS 1200 CHARACTERS
006800     DATA RECORD IS LGR-OUTPUT-LINE.
006900 01  LGR-OUTPUT-LINE                  PIC X(1200).
007000
007100*-----------------------------------------------------------------
007200 WORKING-STORAGE             SECTION.
007300*-----------------------------------------------------------------
007400 01  SWITCHES-AND-COUNTERS.
007500     05  CMDL-EOF-SW                 PIC X(01)   VALUE "N".
007600         88  CMDL-EOF                           VALUE "Y".
007700     05  WS-SKIP-THIS-LINE-SW        PIC X(01)   VALUE "N".
007800         88  WS-SKIP-THIS-LINE                  VALUE "Y".
007900
008000 01  WS-RUN-COUNTERS.
008100     05  WS-LINE-NUMBER               PIC 9(06) COMP VALUE ZERO.
008200     05  WS-LINE-NUMBER-DISPLAY       PIC 9(06).
008300     05  WS-OUTPUT-SUB                PIC 9(02) COMP.
008400
008500*-----------------------------------------------------------------
008600* ONE CHARACTER LOOK AT THE COMMAND LINE, FOR THE BLANK-LINE AND
008700* COMMENT-LINE TESTS - THE SAME "FIRST CHARACTER" TEST THIS SHOP
008800* USES ON TRANSACTION CODES.
008900*-----------------------------------------------------------------
009000 01  WS-FIRST-CHAR-AREA               PIC X(01).
009100 01  WS-FIRST-CHAR REDEFINES WS-FIRST-CHAR-AREA
009200                                      PIC X.
009300
009400*-----------------------------------------------------------------
009500* PARAMETER BLOCK PASSED TO PROCESS-COMMAND - MUST MATCH
009600* PC-PARAMETERS IN PROCESS-COMMAND.CBL FIELD FOR FIELD.
009700*-----------------------------------------------------------------
009800 01  WS-COMMAND-PARAMETERS.
009900     05  WS-CP-COMMAND-LINE           PIC X(256).
010000     05  WS-CP-LINE-NUMBER            PIC 9(06) COMP.
010100     05  WS-CP-OUTPUT-LINE-COUNT      PIC 9(02) COMP.
010200     05  WS-CP-OUTPUT-LINE-TABLE OCCURS 60 TIMES
010300                                      PIC X(1200).
010400     05  WS-CP-RAISED-ERROR-SW        PIC X(01).
010500         88  WS-CP-RAISED-ERROR                VALUE "Y".
010600     05  WS-CP-RAISED-REASON          PIC X(60).
010650     05  WS-CP-RAISED-COMMAND         PIC X(30).
010700
010800******************************************************************
010900 PROCEDURE                   DIVISION.
011000*-----------------------------------------------------------------
011100* Main procedure
011200*-----------------------------------------------------------------
011300 100-BATCH-LEDGER.
011400     PERFORM 200-OPEN-BATCH-LEDGER.
011500     PERFORM 200-RUN-BATCH-LEDGER
011600                             UNTIL CMDL-EOF.
011700     PERFORM 200-TERMINATE-BATCH-LEDGER.
011800
011900     STOP RUN.
012000
012100******************************************************************
012200* Open the command script and the report, clear the switches,
012300* and read the very first line.
012400*-----------------------------------------------------------------
012500 200-OPEN-BATCH-LEDGER.
012600     OPEN    INPUT   COMMAND-SCRIPT-FILE
012700             OUTPUT  LEDGER-REPORT-FILE.
012800     MOVE    "N"                  TO  CMDL-EOF-SW.
012900     PERFORM 300-READ-COMMAND-FILE.
013000
013100*-----------------------------------------------------------------
013200* One pass per line of the script: skip blank and comment
013300* lines, otherwise hand the line to PROCESS-COMMAND and write
013400* back whatever it reports.
013500*-----------------------------------------------------------------
013600 200-RUN-BATCH-LEDGER.
013700     PERFORM 300-SKIP-THIS-LINE.
013800     IF      WS-SKIP-THIS-LINE
013900         NEXT SENTENCE
014000     ELSE
014100         PERFORM 300-PROCESS-COMMAND-LINE
014200         PERFORM 400-WRITE-OUTPUT-LINES.
014300     PERFORM 300-READ-COMMAND-FILE.
014400
014500*-----------------------------------------------------------------
014600* Display the end of run, close all files.
014700*-----------------------------------------------------------------
014800 200-TERMINATE-BATCH-LEDGER.
014900     PERFORM 300-CLOSE-BATCH-LEDGER-FILES.
015000     PERFORM 300-OTHER-EOF-JOB.
015100
015200*-----------------------------------------------------------------
015300 300-READ-COMMAND-FILE.
015400     ADD     1                    TO  WS-LINE-NUMBER.
015500     READ    COMMAND-SCRIPT-FILE
015600             AT END      MOVE "Y"    TO  CMDL-EOF-SW.
015700
015800*-----------------------------------------------------------------
015900* A line is skipped when it is entirely blank, or when its
016000* first non-blank character is "#".
016100*-----------------------------------------------------------------
016200 300-SKIP-THIS-LINE.
016300     MOVE    "N"                  TO  WS-SKIP-THIS-LINE-SW.
016400     IF      CMDL-RECORD = SPACES
016500         MOVE    "Y"                  TO  WS-SKIP-THIS-LINE-SW
016600     ELSE
016700         MOVE    CMDL-RECORD(1:1)     TO  WS-FIRST-CHAR-AREA
016800         IF      WS-FIRST-CHAR = "#"
016900                 MOVE    "Y"          TO  WS-SKIP-THIS-LINE-SW.
017000
017100*-----------------------------------------------------------------
017200* Hand the line to PROCESS-COMMAND.  If a raised error comes
017300* back, build the wrapped "Failed due to:" line here - every
017400* other failure wording was already built by PROCESS-COMMAND
017500* itself and is sitting in the output-line table.
017600*-----------------------------------------------------------------
017700 300-PROCESS-COMMAND-LINE.
017800     MOVE    CMDL-RECORD              TO  WS-CP-COMMAND-LINE.
017900     MOVE    WS-LINE-NUMBER           TO  WS-CP-LINE-NUMBER.
018000     CALL    "PROCESS-COMMAND"        USING WS-COMMAND-PARAMETERS.
018100     IF      WS-CP-RAISED-ERROR
018200         PERFORM 350-BUILD-RAISED-ERROR-LINE.
018300
018400*-----------------------------------------------------------------
018500 350-BUILD-RAISED-ERROR-LINE.
018600     MOVE    1                        TO  WS-CP-OUTPUT-LINE-COUNT.
018700     MOVE    WS-LINE-NUMBER            TO  WS-LINE-NUMBER-DISPLAY.
018800     STRING  "Failed due to: "        DELIMITED BY SIZE
018900             WS-CP-RAISED-REASON       DELIMITED BY SIZE
019000             " for Command: "         DELIMITED BY SIZE
019100             WS-CP-RAISED-COMMAND      DELIMITED BY SPACE
019200             " On Line Number: "      DELIMITED BY SIZE
019300             WS-LINE-NUMBER-DISPLAY    DELIMITED BY SIZE
019400             INTO    WS-CP-OUTPUT-LINE-TABLE(1).
019500
019600*-----------------------------------------------------------------
019700* Write every message line PROCESS-COMMAND reported for this
019800* command line, in order.
019900*-----------------------------------------------------------------
020000 400-WRITE-OUTPUT-LINES.
020100     PERFORM 410-WRITE-ONE-OUTPUT-LINE
020200             VARYING WS-OUTPUT-SUB FROM 1 BY 1
020300             UNTIL WS-OUTPUT-SUB > WS-CP-OUTPUT-LINE-COUNT.
020400
020500*-----------------------------------------------------------------
020600 410-WRITE-ONE-OUTPUT-LINE.
020700     MOVE    WS-CP-OUTPUT-LINE-TABLE(WS-OUTPUT-SUB)
020800                                      TO  LGR-OUTPUT-LINE.
020900     WRITE   LGR-OUTPUT-LINE.
021000
021100*-----------------------------------------------------------------
021200 300-OTHER-EOF-JOB.
021300     DISPLAY "BATCH LEDGER RUN COMPLETED!!!".
021400
021500*-----------------------------------------------------------------
021600 300-CLOSE-BATCH-LEDGER-FILES.
021700     CLOSE   COMMAND-SCRIPT-FILE
021800             LEDGER-REPORT-FILE.
021900
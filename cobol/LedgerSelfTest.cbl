000100******************************************************************
000200* This program is to run a table of canned command lines
000300*    straight through PROCESS-COMMAND and confirm the wording
000400*    that comes back, so this shop no longer has to stand up a
000500*    test harness in another language just to prove the ledger
000600*    processor still works after a change.  Each case checks
000650*    the LAST line PROCESS-COMMAND reported, the one carrying
000660*    the actual outcome, not the leading command echo.
000700*
000800* Used File
000900*    - none.  Every case lives in WS-SELFTEST-CASE below.
001000*
001100******************************************************************
001200 IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.                 LEDGER-SELFTEST.
001500 AUTHOR.                     R T HARGROVE.
001600 INSTALLATION.               DATA PROCESSING DIVISION.
001700 DATE-WRITTEN.               MARCH 16, 1998.
001800 DATE-COMPILED.
001900 SECURITY.                   UNCLASSIFIED.
002000
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400* 1998-03-16  RTH  TICKET LDG-016  ORIGINAL PROGRAM, REPLACES THE
002500*                  ONLINE CONFIRMATION SCREEN THAT USED TO BE
002600*                  RUN BY HAND AGAINST EVERY LEDGER CHANGE.
002700* 1998-09-05  RTH  TICKET LDG-036  ADDED THE BLOCK-COMMIT CASE -
002800*                  THE FIRST NINE TEST CASES NEVER DROVE A
002900*                  COMMIT, SO THAT PATH WAS GOING UNTESTED.
003000* 1999-11-30  DLS  TICKET LDG-058  Y2K REVIEW - NO DATE FIELDS IN
003100*                  THIS PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.
003200* 2000-06-07  MPQ  TICKET LDG-061  ADDED THE QUOTED-NOTE CASE TO
003300*                  COVER THE TOKENIZER FIX FROM PROCESS-COMMAND.
003350* 2002-10-21  MPQ  TICKET LDG-071  REBUILT ALL TEN CASES AND
003360*                  EXPECTED STRINGS AGAINST THE CORRECTED VERB
003370*                  GRAMMAR AND MESSAGE WORDING IN PROCESS-COMMAND;
003380*                  CHECK NOW COMPARES THE LAST REPORTED LINE, NOT
003390*                  THE FIRST, SINCE MOST VERBS NOW ECHO THE
003400*                  COMMAND TOKENS UNCONDITIONALLY AS LINE ONE.
003410******************************************************************
003500 ENVIRONMENT                 DIVISION.
003600*-----------------------------------------------------------------
003700 CONFIGURATION               SECTION.
003800 SOURCE-COMPUTER.            IBM-4341.
003900 OBJECT-COMPUTER.            IBM-4341.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300******************************************************************
004400 DATA                        DIVISION.
004500*-----------------------------------------------------------------
004600 WORKING-STORAGE             SECTION.
004700*-----------------------------------------------------------------
004800 01  SWITCHES-AND-COUNTERS.
004900     05  WS-CASE-PASSED-SW           PIC X(01)   VALUE "N".
005000         88  WS-CASE-PASSED                     VALUE "Y".
005100     05  WS-ALL-CASES-PASSED-SW      PIC X(01)   VALUE "Y".
005200         88  WS-ALL-CASES-PASSED                VALUE "Y".
005300
005400 01  WS-RUN-COUNTERS.
005500     05  WS-CASE-IDX                  PIC 9(02) COMP.
005600     05  WS-PASS-COUNT                PIC 9(02) COMP VALUE ZERO.
005700     05  WS-FAIL-COUNT                PIC 9(02) COMP VALUE ZERO.
005800
005900*-----------------------------------------------------------------
006000* ONE TEST CASE - A COMMAND LINE TO FEED PROCESS-COMMAND AND THE
006100* TEXT ITS FIRST RETURNED LINE MUST START WITH.  REDEFINES GIVES
006200* A VALUE-LOADED TABLE THE SAME WAY THIS SHOP LOADS A DAY-NAME
006300* TABLE - ONE LONG LITERAL, SLICED BY OCCURS.
006400*-----------------------------------------------------------------
006500 01  WS-SELFTEST-LINES.
006600     05  FILLER PIC X(256) VALUE
006700         "create-ledger ACMELEDGER description SelfTest seed
006750-        " SEEDVALUE01".
006800     05  FILLER PIC X(256) VALUE
006900         "create-account PAYERACCT01".
007000     05  FILLER PIC X(256) VALUE
007100         "create-account RECEIVERACCT01".
007200     05  FILLER PIC X(256) VALUE
007300         "get-account-balance PAYERACCT01".
007400     05  FILLER PIC X(256) VALUE
007500         "process-transaction TXN0001 amount 100 fee 10 note
007600-        " ""Test"" payer PAYERACCT01 receiver RECEIVERACCT01".
007700     05  FILLER PIC X(256) VALUE
007800         "get-account-balance RECEIVERACCT01".
007900     05  FILLER PIC X(256) VALUE
008000         "get-transaction TXN0001".
008100     05  FILLER PIC X(256) VALUE
008200         "get-transaction TXN9999".
008300     05  FILLER PIC X(256) VALUE
008400         "bogus-command-name".
008500     05  FILLER PIC X(256) VALUE
008600         "create-account".
008700
008800 01  WS-SELFTEST-CASE-TABLE REDEFINES WS-SELFTEST-LINES.
008900     05  WS-SELFTEST-CASE OCCURS 10 TIMES PIC X(256).
009000
009100 01  WS-EXPECTED-LINES.
009200     05  FILLER PIC X(60) VALUE "Creating Ledger: ACMELEDGER".
009300     05  FILLER PIC X(60) VALUE "Creating Account: PAYERACCT01".
009400     05  FILLER PIC X(60) VALUE
009450         "Creating Account: RECEIVERACCT01".
009500     05  FILLER PIC X(60) VALUE
009550         "Failed due to: No Block Has Been Committed".
009600     05  FILLER PIC X(60) VALUE
009650         "Processing Transaction: TXN0001 100 10 Test".
009700     05  FILLER PIC X(60) VALUE
009750         "Failed due to: No Block Has Been Committed".
009800     05  FILLER PIC X(60) VALUE
009850         "Transaction ID: TXN0001 Amount: 100 Fee: 10 Note: Test".
009900     05  FILLER PIC X(60) VALUE
010000         "Failed due to: Transaction Does Not Exist".
010100     05  FILLER PIC X(60) VALUE "Invalid Command".
010200     05  FILLER PIC X(60) VALUE "Missing Arguments".
010300
010400 01  WS-EXPECTED-TABLE REDEFINES WS-EXPECTED-LINES.
010500     05  WS-EXPECTED-TEXT OCCURS 10 TIMES PIC X(60).
010600
010700*-----------------------------------------------------------------
010800* THE MEANINGFUL LENGTH OF EACH EXPECTED PREFIX ABOVE - A FULL
010900* MESSAGE RUNS ON PAST THIS POINT (A BALANCE FIGURE, A HASH), SO
011000* ONLY THIS MANY LEADING CHARACTERS ARE COMPARED.
011100*-----------------------------------------------------------------
011200 01  WS-EXPECTED-LEN-VALUES.
011300     05  FILLER PIC 9(02) COMP VALUE 27.
011400     05  FILLER PIC 9(02) COMP VALUE 29.
011500     05  FILLER PIC 9(02) COMP VALUE 32.
011600     05  FILLER PIC 9(02) COMP VALUE 42.
011700     05  FILLER PIC 9(02) COMP VALUE 43.
011800     05  FILLER PIC 9(02) COMP VALUE 42.
011900     05  FILLER PIC 9(02) COMP VALUE 54.
012000     05  FILLER PIC 9(02) COMP VALUE 41.
012100     05  FILLER PIC 9(02) COMP VALUE 15.
012200     05  FILLER PIC 9(02) COMP VALUE 17.
012300
012400 01  WS-EXPECTED-LEN-TABLE REDEFINES WS-EXPECTED-LEN-VALUES.
012500     05  WS-EXPECTED-LEN OCCURS 10 TIMES PIC 9(02) COMP.
012600
012700*-----------------------------------------------------------------
012800* PARAMETER BLOCK PASSED TO PROCESS-COMMAND - MUST MATCH
012900* PC-PARAMETERS IN PROCESS-COMMAND.CBL FIELD FOR FIELD.
013000*-----------------------------------------------------------------
013100 01  WS-COMMAND-PARAMETERS.
013200     05  WS-CP-COMMAND-LINE           PIC X(256).
013300     05  WS-CP-LINE-NUMBER            PIC 9(06) COMP.
013400     05  WS-CP-OUTPUT-LINE-COUNT      PIC 9(02) COMP.
013500     05  WS-CP-OUTPUT-LINE-TABLE OCCURS 60 TIMES
013600                                      PIC X(1200).
013700     05  WS-CP-RAISED-ERROR-SW        PIC X(01).
013800         88  WS-CP-RAISED-ERROR                VALUE "Y".
013900     05  WS-CP-RAISED-REASON          PIC X(60).
013950     05  WS-CP-RAISED-COMMAND         PIC X(30).
014000
014100 01  WS-COMPARE-AREA.
014200     05  WS-ACTUAL-LEAD-TEXT          PIC X(60).
014300
014400******************************************************************
014500 PROCEDURE                   DIVISION.
014600*-----------------------------------------------------------------
014700* Main procedure
014800*-----------------------------------------------------------------
014900 100-LEDGER-SELFTEST.
015000     PERFORM 200-RUN-SELFTEST-CASES
015100             VARYING WS-CASE-IDX FROM 1 BY 1
015200             UNTIL WS-CASE-IDX > 10.
015300     PERFORM 400-REPORT-SELFTEST-RESULTS.
015400
015500     STOP RUN.
015600
015700******************************************************************
015800* Run one case and check it against its expected leading text.
015900*-----------------------------------------------------------------
016000 200-RUN-SELFTEST-CASES.
016100     PERFORM 300-RUN-ONE-CASE.
016200     PERFORM 300-CHECK-ONE-CASE.
016300     IF      WS-CASE-PASSED
016400         ADD     1                TO  WS-PASS-COUNT
016500         DISPLAY "CASE " WS-CASE-IDX " - PASS"
016600     ELSE
016700         ADD     1                TO  WS-FAIL-COUNT
016800         MOVE    "N"               TO  WS-ALL-CASES-PASSED-SW
016900         DISPLAY "CASE " WS-CASE-IDX " - FAIL - GOT: "
017000                 WS-ACTUAL-LEAD-TEXT.
017100
017200*-----------------------------------------------------------------
017300 300-RUN-ONE-CASE.
017400     MOVE    WS-SELFTEST-CASE(WS-CASE-IDX)
017500                                      TO  WS-CP-COMMAND-LINE.
017600     MOVE    WS-CASE-IDX              TO  WS-CP-LINE-NUMBER.
017700     CALL    "PROCESS-COMMAND"        USING WS-COMMAND-PARAMETERS.
017800
017900*-----------------------------------------------------------------
018000* A case passes when either PROCESS-COMMAND raised the expected
018100* error, or its LAST reported line starts with the expected
018150* text.  THE FIRST LINE BACK FROM PROCESS-COMMAND IS NOW AN
018160* UNCONDITIONAL ECHO OF THE COMMAND TOKENS ON MOST VERBS, SO THE
018170* LINE WORTH CHECKING IS THE LAST ONE WRITTEN, THE ONE CARRYING
018180* THE ACTUAL OUTCOME - THE TABLE ENTRIES ARE DELIBERATELY SHORT
018190* SO A SLIGHTLY DIFFERENT BALANCE OR HASH VALUE DOES NOT FAIL
018195* THE CASE.
018200*-----------------------------------------------------------------
018500 300-CHECK-ONE-CASE.
018600     MOVE    "N"                      TO  WS-CASE-PASSED-SW.
018700     IF      WS-CP-RAISED-ERROR
018800         MOVE    WS-CP-RAISED-REASON  TO  WS-ACTUAL-LEAD-TEXT
018900     ELSE
019000         MOVE    WS-CP-OUTPUT-LINE-TABLE(WS-CP-OUTPUT-LINE-COUNT)
019050                                      (1:60)
019100                                      TO  WS-ACTUAL-LEAD-TEXT.
019200     IF      WS-ACTUAL-LEAD-TEXT(1:WS-EXPECTED-LEN(WS-CASE-IDX)) =
019300             WS-EXPECTED-TEXT(WS-CASE-IDX)
019400                 (1:WS-EXPECTED-LEN(WS-CASE-IDX))
019500             MOVE    "Y"              TO  WS-CASE-PASSED-SW.
019600
019700*-----------------------------------------------------------------
019800 400-REPORT-SELFTEST-RESULTS.
019900     DISPLAY "SELFTEST CASES PASSED: " WS-PASS-COUNT.
020000     DISPLAY "SELFTEST CASES FAILED: " WS-FAIL-COUNT.
020100     IF      WS-ALL-CASES-PASSED
020200         DISPLAY "LEDGER SELFTEST - ALL CASES PASSED"
020300     ELSE
020400         DISPLAY "LEDGER SELFTEST - ONE OR MORE CASES FAILED".
020500
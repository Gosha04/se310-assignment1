000100******************************************************************
000200* LEDGERRECORD.CPY
000300*    Common working-storage record layouts for the batch ledger
000400*    system.  Copied into BATCH-LEDGER, PROCESS-COMMAND,
000500*    COMPUTE-HASH and LEDGER-SELFTEST so every program that
000600*    touches ledger state agrees on one layout.
000700*
000800*    1998-03-02  RTH  TICKET LDG-014  ORIGINAL COPYBOOK SPLIT
000900*                     OUT OF PROCESS-COMMAND WORKING-STORAGE SO
001000*                     COMPUTE-HASH COULD SHARE THE TRANSACTION
001100*                     ENTRY LAYOUT.
001200******************************************************************
001300*-----------------------------------------------------------------
001400* LEDGER HEADER - NAME, DESCRIPTION, SEED AND THE "HAS A LEDGER
001500* BEEN CREATED YET" SWITCH.  ONLY THE FIRST CREATE-LEDGER COMMAND
001600* IN A RUN IS HONORED, PER BUSINESS RULE.
001700*-----------------------------------------------------------------
001800 01  LG-LEDGER-HEADER.
001900     05  LG-LEDGER-CREATED-SW        PIC X(01)   VALUE "N".
002000         88  LG-LEDGER-IS-CREATED              VALUE "Y".
002100     05  LG-LEDGER-NAME              PIC X(30).
002200     05  LG-LEDGER-DESCRIPTION       PIC X(60).
002300     05  LG-LEDGER-SEED              PIC X(30).
002400     05  FILLER                      PIC X(09).
002500
002600*-----------------------------------------------------------------
002700* ONE ACCOUNT ENTRY - ADDRESS AND WHOLE-UNIT BALANCE.
002800*-----------------------------------------------------------------
002900 01  LG-ACCOUNT-ENTRY.
003000     05  LG-ACCT-ADDRESS             PIC X(30).
003100     05  LG-ACCT-BALANCE             PIC S9(10).
003200     05  FILLER                      PIC X(04).
003300
003400*-----------------------------------------------------------------
003500* ONE TRANSACTION ENTRY.  LG-TRANSACTION-TEXT IS THE FLAT TEXT
003600* VIEW HANDED TO COMPUTE-HASH - THE HASH ROUTINE HASHES THE
003700* TEXTUAL FORM OF THE TRANSACTION, NOT ITS INTERNAL FIELDS.
003800*-----------------------------------------------------------------
003900 01  LG-TRANSACTION-ENTRY.
004000     05  LG-TXN-ID                   PIC X(30).
004100     05  LG-TXN-AMOUNT               PIC S9(10).
004200     05  LG-TXN-FEE                  PIC S9(10).
004300     05  LG-TXN-NOTE                 PIC X(1024).
004400     05  LG-TXN-PAYER                PIC X(30).
004500     05  LG-TXN-RECEIVER             PIC X(30).
004600 01  LG-TRANSACTION-TEXT REDEFINES LG-TRANSACTION-ENTRY
004700                                     PIC X(1134).
004800
004900*-----------------------------------------------------------------
005000* ONE BLOCK - NUMBER, HASH LINKAGE, ITS TEN TRANSACTIONS AND THE
005100* ACCOUNT-BALANCE SNAPSHOT TAKEN WHEN THE BLOCK WAS OPENED.
005200* LG-BLOCK-ACCT IS SIZED FOR A 25-ACCOUNT LEDGER, WHICH COVERS
005300* EVERY TEST SCRIPT THIS SHOP HAS RUN THROUGH THE PROCESSOR.
005400*-----------------------------------------------------------------
005500 01  LG-BLOCK-ENTRY.
005600     05  LG-BLOCK-NUMBER             PIC 9(06).
005700     05  LG-BLOCK-HASH               PIC X(64).
005800     05  LG-BLOCK-PREV-HASH          PIC X(64).
005900     05  LG-BLOCK-TXN-COUNT          PIC 9(02)   COMP.
006000     05  LG-BLOCK-ACCT-COUNT         PIC 9(02)   COMP.
006100     05  LG-BLOCK-TXN OCCURS 10 TIMES.
006200         10  LG-BTXN-ID              PIC X(30).
006300         10  LG-BTXN-AMOUNT          PIC S9(10).
006400         10  LG-BTXN-FEE             PIC S9(10).
006500         10  LG-BTXN-NOTE            PIC X(1024).
006600         10  LG-BTXN-PAYER           PIC X(30).
006700         10  LG-BTXN-RECEIVER        PIC X(30).
006800*-----------------------------------------------------------------
006900* FLAT TEXT VIEW OF THE SAME TEN TRANSACTION SLOTS - FED TO
007000* COMPUTE-HASH A SLOT AT A TIME WHEN THE BLOCK COMMITS.
007100*-----------------------------------------------------------------
007200     05  LG-BLOCK-TXN-TEXT REDEFINES LG-BLOCK-TXN
007300                                     OCCURS 10 TIMES
007400                                     PIC X(1134).
007500     05  LG-BLOCK-ACCT OCCURS 25 TIMES.
007600         10  LG-BACCT-ADDRESS        PIC X(30).
007700         10  LG-BACCT-BALANCE        PIC S9(10).
007800     05  FILLER                      PIC X(10).
007900
008000*-----------------------------------------------------------------
008100* HEX DIGIT LOOKUP TABLE FOR COMPUTE-HASH - SAME REDEFINES-A-
008200* LITERAL-STRING TRICK THIS SHOP HAS USED FOR DAY-NAME TABLES.
008300*-----------------------------------------------------------------
008400 01  LG-HEX-DIGITS-RECORD           PIC X(16)
008500                                     VALUE "0123456789ABCDEF".
008600 01  LG-HEX-DIGIT-TABLE REDEFINES LG-HEX-DIGITS-RECORD.
008700     05  LG-HEX-DIGIT                PIC X OCCURS 16 TIMES.
008800